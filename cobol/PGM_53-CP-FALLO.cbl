000100****************************************************************
000200*    CP-FALLO                                                  *
000300*    LAYOUT DEL REGISTRO DE FALLO/EXCEPCION Y TABLA DE          *
000400*    ACUMULACION DE FALLOS POR ARCHIVO EN VALIDACION            *
000500*    LARGO REGISTRO = 50 BYTES                                  *
000600****************************************************************
000700*    HISTORIAL DE CAMBIOS                                      *
000800*    --------------------------------------------------------- *
000900*    FECHA       PROGR.  TICKET   DESCRIPCION                  *
001000*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL.            *
001100*    14-06-1996  JLQ     SOL-202  SE FIJA TOPE DE 200 FALLOS    *
001200*                                 RETENIDOS POR ARCHIVO; EL     *
001300*                                 CONTEO TOTAL (WS-FALLOS-TOTAL)*
001400*                                 SIGUE CONTANDO TODOS LOS      *
001500*                                 FALLOS REALES DEL ARCHIVO.    *
001510*    19-05-2001  MCA     SOL-251  WS-FALLOS-RETENIDOS Y         *
001520*                                 WS-FALLOS-TOTAL PASAN DE      *
001530*                                 USAGE COMP-3 A COMP (NORMA    *
001540*                                 DEL AREA PARA CONTADORES Y    *
001550*                                 SUBINDICES DE TABLAS).        *
001600****************************************************************
001700*
001800       01  WS-REG-FALLO.
001900           03  FAL-FILA                  PIC 9(07).
002000           03  FAL-COLUMNA               PIC 9(03).
002100           03  FAL-MENSAJE               PIC X(40).
002200*
002300*    TABLA DE FALLOS DEL ARCHIVO EN CURSO. SOLO SE RETIENEN LOS *
002400*    PRIMEROS 200 PARA EL REPORTE DE ALERTA (QUE SOLO MUESTRA   *
002500*    LAS PRIMERAS 10); WS-FALLOS-TOTAL LLEVA EL CONTEO REAL,    *
002600*    AUN CUANDO SUPERE EL TOPE DE LA TABLA.                     *
002700       01  WS-TABLA-FALLOS.
002800           03  WS-FALLOS-RETENIDOS       PIC 9(03) COMP    
002900                                         VALUE ZEROS.
003000           03  WS-FALLOS-TOTAL           PIC 9(07) COMP    
003100                                         VALUE ZEROS.
003200           03  WS-FALLOS-BLOQUE OCCURS 200 TIMES
003300                        INDEXED BY IDX-FALLO.
003400               05  TF-FILA               PIC 9(07).
003500               05  TF-COLUMNA            PIC 9(03).
003600               05  TF-MENSAJE            PIC X(40).
