000100****************************************************************
000200*    CP-RUTA                                                   *
000300*    LAYOUT DEL REGISTRO DE CONFIGURACION DE RUTEO Y TABLA      *
000400*    DE RUTAS EN MEMORIA (PATRON DE NOMBRE -> CONJUNTO REGLAS) *
000500*    LARGO REGISTRO = 56 BYTES                                  *
000600****************************************************************
000700*    HISTORIAL DE CAMBIOS                                      *
000800*    --------------------------------------------------------- *
000900*    FECHA       PROGR.  TICKET   DESCRIPCION                  *
001000*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL.            *
001100*    14-06-1996  JLQ     SOL-202  SE AGREGA RUT-PRIORIDAD PARA *
001200*                                 DESEMPATAR PATRONES QUE      *
001300*                                 COINCIDEN CON EL MISMO        *
001400*                                 ARCHIVO (MAYOR NUMERO GANA). *
001500*    12-05-2001  MCA     SOL-250  TOPE DE TABLA AMPLIADO A 100  *
001600*                                 RUTAS POR CORRIDA.            *
001610*    19-05-2001  MCA     SOL-251  WS-RUTAS-CANT PASA DE USAGE   *
001620*                                 COMP-3 A COMP (NORMA DEL AREA *
001630*                                 PARA CONTADORES Y SUBINDICES  *
001640*                                 DE TABLAS).                   *
001700****************************************************************
001800*
001900       01  WS-REG-RUTA-CFG.
002000           03  RUT-PATRON                PIC X(30).
002100           03  RUT-CONJUNTO              PIC X(20).
002200           03  RUT-PRIORIDAD             PIC 9(03).
002300           03  FILLER                    PIC X(03).
002400*
002500*    TABLA DE RUTAS, ORDENADA POR PRIORIDAD DESCENDENTE POR EL  *
002600*    PROGRAMA PRINCIPAL (PGM_56S, PARRAFO 1150) ANTES DE PASARLA*
002700*    AL RUTEADOR (PGM_55S). EN CASO DE EMPATE DE PRIORIDAD SE   *
002800*    RESPETA EL ORDEN DE CARGA (FIFO).                          *
002900       01  WS-TABLA-RUTAS.
003000           03  WS-RUTAS-CANT             PIC 9(03) COMP   
003100                                         VALUE ZEROS.
003200           03  WS-RUTAS-BLOQUE OCCURS 100 TIMES
003300                        INDEXED BY IDX-RUTA.
003400               05  TU-PATRON             PIC X(30).
003500               05  TU-CONJUNTO           PIC X(20).
003600               05  TU-PRIORIDAD          PIC 9(03).
