000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVALID.
000300 AUTHOR. R. HUAMAN G.
000400 INSTALLATION. SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN. 22-11-1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMVALID - MOTOR DE VALIDACION DE LOTES DE ARCHIVOS         *
001000*    ======================================================      *
001100*    PROGRAMA PRINCIPAL DEL PROCESO BATCH DE VALIDACION. LEE UN  *
001200*    LOTE DE NOMBRES DE ARCHIVO (LOTE-ARCHIVOS), PARA CADA UNO:  *
001300*      - LO RUTEA A UN CONJUNTO DE REGLAS POR PATRON DE NOMBRE   *
001400*        (CALL PGMRUTEO);                                        *
001500*      - LEE EL ARCHIVO FILA POR FILA Y EVALUA CADA REGLA DEL    *
001600*        CONJUNTO CONTRA CADA FILA (CALL PGMREGLA);              *
001700*      - ACUMULA LOS FALLOS (FILA, COLUMNA, MENSAJE);            *
001800*      - EMITE EL REPORTE DE ALERTA SI HUBO ALGUN FALLO;         *
001900*      - DETERMINA LA DISPOSICION DEL ARCHIVO (PROCESSED /       *
002000*        REJECTED / REJECTED-NOROUTE) Y ESCRIBE LA LINEA DE      *
002100*        RESUMEN DE CORRIDA.                                     *
002200*    LAS RUTAS Y LAS REGLAS SE CARGAN UNA SOLA VEZ AL INICIO     *
002300*    DESDE RUTAS-CFG Y REGLAS-CFG (CARGA ESTATICA, SIN           *
002400*    MANTENIMIENTO EN LINEA).                                    *
002500******************************************************************
002600*    HISTORIAL DE CAMBIOS                                        *
002700*    ------------------------------------------------------------*
002800*    FECHA       PROGR.  TICKET   DESCRIPCION                    *
002900*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL - RUTEO,      *
003000*                                 EVALUACION DE REGLAS Y REPORTE *
003100*                                 DE ALERTA.                     *
003200*    14-06-1996  JLQ     SOL-202  SE AGREGA ORDENAMIENTO POR     *
003300*                                 PRIORIDAD DESCENDENTE DE LA    *
003400*                                 TABLA DE RUTAS ANTES DE RUTEAR *
003500*                                 (1150-ORDENAR-RUTAS).          *
003600*    03-02-1999  JLQ     Y2K-07   REVISION GENERAL DE FECHAS -   *
003700*                                 NO APLICA, PROGRAMA NO MANEJA  *
003800*                                 FECHAS.                        *
003900*    18-10-2000  MCA     SOL-233  SE AGREGA LINEA DE RESUMEN DE  *
004000*                                 CORRIDA POR ARCHIVO Y TOTALES  *
004100*                                 DE FIN DE CORRIDA.             *
004200*    19-05-2001  MCA     SOL-251  CONTADORES Y SUBINDICES DE     *
004300*                                 TABLAS PASAN A USAGE COMP EN   *
004400*                                 TODO EL PROGRAMA (NORMA DEL    *
004500*                                 AREA).                         *
004600*    27-08-2004  MCA     SOL-340  SE AJUSTA AL NUEVO LARGO DE    *
004700*                                 REG-OPERANDO (30 BYTES, VER    *
004800*                                 CP-REGLA).                     *
004900*    14-03-2006  MCA     SOL-365  SE AGREGA VALIDACION DE LARGO  *
005000*                                 DE NOMBRE DE ARCHIVO EN EL     *
005100*                                 RUTEADOR (VER PGMRUTEO).       *
005110*    02-08-2006  MCA     SOL-372  UN CONJUNTO HALLADO POR EL     *
005120*                                 RUTEADOR SIN NINGUNA REGLA     *
005130*                                 CARGADA (REGLAS-CFG INCOMPLETO *
005140*                                 O MAL ESCRITO) QUEDABA COMO    *
005150*                                 PROCESSED SIN HABER EVALUADO   *
005160*                                 NADA; AHORA SE CUENTA Y SE     *
005170*                                 TRATA COMO SIN RUTA (2010/2012/*
005180*                                 2013-CONTAR-REGLAS). DE PASO SE*
005182*                                 QUITA CHEQUEO MUERTO EN        *
005184*                                 3100-RESUMEN-LINEA.            *
005186*    09-08-2006  MCA     SOL-373  SPECIAL-NAMES VUELVE A LA      *
005188*                                 NORMA DEL AREA (CADA PROGRAMA  *
005190*                                 DEBE TENERLO); SE CAMBIA EL    *
005192*                                 MNEMONICO SIN USO (C01 TOP-OF- *
005194*                                 FORM) POR UPSI-0, QUE SI SE    *
005196*                                 USA EN 3100.                   *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005310 CONFIGURATION SECTION.
005320 SPECIAL-NAMES.
005330*    UPSI-0 (PARM DEL JCL) ACTIVA LA TRAZA DE DISPOSICION POR    *
005340*    ARCHIVO EN LA LINEA DE RESUMEN (VER 3100-RESUMEN-LINEA).    *
005350     UPSI-0 IS WS-SW-TRAZA.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005900     SELECT LOTE-ARCHIVOS   ASSIGN TO DDLOTE
006000                            FILE STATUS IS FS-LOTE.
006100     SELECT RUTAS-CFG       ASSIGN TO DDRUTCFG
006200                            FILE STATUS IS FS-RUTCFG.
006300     SELECT REGLAS-CFG      ASSIGN TO DDREGCFG
006400                            FILE STATUS IS FS-REGCFG.
006500     SELECT ARCHIVO-DATOS   ASSIGN TO WS-NOMBRE-ARCHIVO-DIN
006600                            FILE STATUS IS FS-DATOS.
006700     SELECT REPORTE-ALERTA  ASSIGN TO DDALERTA
006800                            FILE STATUS IS FS-ALERTA.
006900     SELECT REPORTE-RESUMEN ASSIGN TO DDRESUMEN
007000                            FILE STATUS IS FS-RESUMEN.
007100******************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  LOTE-ARCHIVOS
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  DD-REG-LOTE                  PIC X(30).
007900*
008000 FD  RUTAS-CFG
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  DD-REG-RUTA                  PIC X(56).
008500*
008600 FD  REGLAS-CFG
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  DD-REG-REGLA                 PIC X(70).
009100*
009200 FD  ARCHIVO-DATOS
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  DD-REG-DATOS                 PIC X(4000).
009700*
009800 FD  REPORTE-ALERTA
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  DD-LIN-ALERTA                PIC X(132).
010300*
010400 FD  REPORTE-RESUMEN
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  DD-LIN-RESUMEN               PIC X(132).
010900******************************************************************
011000 WORKING-STORAGE SECTION.
011100*========================*
011200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011300*---------- STATUS DE ARCHIVO (VER EVALUATE EN CADA LECTURA) -----
011400 77  FS-LOTE                 PIC XX VALUE SPACES.
011500 77  FS-RUTCFG               PIC XX VALUE SPACES.
011600 77  FS-REGCFG               PIC XX VALUE SPACES.
011700 77  FS-DATOS                PIC XX VALUE SPACES.
011800 77  FS-ALERTA                PIC XX VALUE SPACES.
011900 77  FS-RESUMEN              PIC XX VALUE SPACES.
012000*---------- SWITCHES DE FIN DE LECTURA ---------------------------
012100 77  WS-SW-FIN-LOTE          PIC X VALUE 'N'.
012200     88  WS-FIN-LOTE                   VALUE 'S'.
012300     88  WS-NO-FIN-LOTE                VALUE 'N'.
012400 77  WS-SW-FIN-RUTCFG        PIC X VALUE 'N'.
012500     88  WS-FIN-RUTCFG                 VALUE 'S'.
012600 77  WS-SW-FIN-REGCFG        PIC X VALUE 'N'.
012700     88  WS-FIN-REGCFG                 VALUE 'S'.
012800 77  WS-SW-FIN-DATOS         PIC X VALUE 'N'.
012900     88  WS-FIN-DATOS                  VALUE 'S'.
013000 77  WS-SW-HUBO-FALLO        PIC X VALUE 'N'.
013100     88  WS-HUBO-FALLO-ARCHIVO         VALUE 'S'.
013200 77  WS-SW-HUBO-RUTA         PIC X VALUE 'N'.
013300     88  WS-SI-HUBO-RUTA-ARCH          VALUE 'S'.
013400 77  WS-SW-CAMPO1-EXISTE     PIC X VALUE 'N'.
013500     88  WS-SI-CAMPO1-EXISTE           VALUE 'S'.
013600 77  WS-SW-CAMPO2-EXISTE     PIC X VALUE 'N'.
013700     88  WS-SI-CAMPO2-EXISTE           VALUE 'S'.
013800*---------- CONTADORES Y SUBINDICES (COMP) -----------------------
013900 77  WS-IDX-RUTA             PIC S9(04) COMP VALUE ZEROS.
014000 77  WS-IDX-RUTA-J           PIC S9(04) COMP VALUE ZEROS.
014100 77  WS-IDX-REGLA            PIC S9(04) COMP VALUE ZEROS.
014200 77  WS-IDX-FALLO            PIC S9(04) COMP VALUE ZEROS.
014300 77  WS-IDX-CAR              PIC S9(04) COMP VALUE ZEROS.
014400 77  WS-COL-CAMPO1           PIC S9(04) COMP VALUE ZEROS.
014500 77  WS-COL-CAMPO2           PIC S9(04) COMP VALUE ZEROS.
014600 77  WS-FILA-CONT            PIC S9(09) COMP VALUE ZEROS.
014700 77  WS-TOT-ARCHIVOS         PIC S9(09) COMP VALUE ZEROS.
014800 77  WS-TOT-PROCESADOS       PIC S9(09) COMP VALUE ZEROS.
014900 77  WS-TOT-RECHAZADOS       PIC S9(09) COMP VALUE ZEROS.
015000 77  WS-TOT-REGISTROS        PIC S9(09) COMP VALUE ZEROS.
015100 77  WS-TOT-ERRORES          PIC S9(09) COMP VALUE ZEROS.
015200 77  WS-RUTA-PRIOR-TMP       PIC S9(05) COMP VALUE ZEROS.
015300 77  WS-NUM-POS              PIC S9(04) COMP VALUE ZEROS.
015350 77  WS-REGLAS-DEL-CONJ      PIC S9(04) COMP VALUE ZEROS.
015400*---------- CAMPOS DE TRABAJO DEL RUTEO Y DEL ARCHIVO EN CURSO ---
015500 77  WS-NOMBRE-ARCHIVO-DIN   PIC X(30) VALUE SPACES.
015600 77  WS-CONJUNTO-HALLADO     PIC X(20) VALUE SPACES.
015700 77  WS-DISPOSICION-COD      PIC X(01) VALUE 'N'.
015800     88  WS-DISP-PROCESADO           VALUE 'P'.
015900     88  WS-DISP-RECHAZADO           VALUE 'R'.
016000     88  WS-DISP-SIN-RUTA            VALUE 'X'.
016100 01  WS-DISPOSICION-TXT          PIC X(11) VALUE SPACES.
016200 01  WS-DISPOSICION-TXT-R REDEFINES WS-DISPOSICION-TXT.
016300     03  FILLER                   PIC X(11).
016400*---------- AREA PARA CONVERSION DE UN CONTADOR A TEXTO SIN      *
016500*           FUNCIONES INTRINSECAS (VER 5600-TEXTO-NUMERO)        *
016600 77  WS-NUM-TRABAJO          PIC S9(09) COMP VALUE ZEROS.
016700 01  WS-NUM-EDITADO              PIC Z(8)9.
016800 01  WS-NUM-EDITADO-R REDEFINES WS-NUM-EDITADO.
016900     03  WS-NUM-EDIT-CAR OCCURS 9 TIMES
017000                            INDEXED BY IDX-NUM-ED
017100                            PIC X.
017200 01  WS-NUM-TEXTO                PIC X(09) VALUE SPACES.
017300*---------- AREA DE TRABAJO DEL CAMPO Y DEL MENSAJE DE FALLO -----
017400 01  WS-CAMPO1-VALOR              PIC X(20) VALUE SPACES.
017500 01  WS-CAMPO2-VALOR              PIC X(20) VALUE SPACES.
017600 01  WS-MENSAJE-FALLO             PIC X(40) VALUE SPACES.
017700*-----------------------------------------------------------------
017800*    COPY CP-TRANSAC.
017900*
018000*    LAYOUT GENERICO DE REGISTRO DE ARCHIVO DE DATOS Y VISTA
018100*    NOMBRADA FINANCIAL-TRANSACTION (VER PGM_50).
018200 01  WS-REG-ENTRADA-CRUDO         PIC X(4000).
018300 01  WS-TABLA-CAMPOS REDEFINES WS-REG-ENTRADA-CRUDO.
018400     03  TC-CAMPO OCCURS 200 TIMES
018500                  INDEXED BY IDX-COL
018600                  PIC X(20).
018700*-----------------------------------------------------------------
018800*    COPY CP-RUTA.
018900*
019000*    LAYOUT DE CONFIGURACION DE RUTEO Y TABLA DE RUTAS EN MEMORIA
019100*    (VER PGM_52). LA TABLA SE ORDENA POR PRIORIDAD DESCENDENTE EN
019200*    1150-ORDENAR-RUTAS ANTES DE PASARLA AL RUTEADOR (PGMRUTEO).
019300 01  WS-REG-RUTA-CFG.
019400     03  RUT-PATRON                PIC X(30).
019500     03  RUT-CONJUNTO              PIC X(20).
019600     03  RUT-PRIORIDAD             PIC 9(03).
019700     03  FILLER                    PIC X(03).
019800 01  WS-TABLA-RUTAS.
019900     03  WS-RUTAS-CANT             PIC 9(03) COMP
020000                                   VALUE ZEROS.
020100     03  WS-RUTAS-BLOQUE OCCURS 100 TIMES
020200                  INDEXED BY IDX-RUTA-T.
020300         05  TU-PATRON             PIC X(30).
020400         05  TU-CONJUNTO           PIC X(20).
020500         05  TU-PRIORIDAD          PIC 9(03).
020600*-----------------------------------------------------------------
020700*    COPY CP-REGLA.
020800*
020900*    LAYOUT DE CONFIGURACION DE REGLAS Y TABLA DE REGLAS EN
021000*    MEMORIA POR CONJUNTO (VER PGM_51).
021100 01  WS-REG-REGLA-CFG.
021200     03  REG-CONJUNTO              PIC X(20).
021300     03  REG-COLUMNA               PIC 9(03).
021400     03  REG-OPERADOR              PIC X(12).
021500     03  REG-TIPO-OPERANDO         PIC X(01).
021600         88  REG-OPERANDO-NUMERICO      VALUE 'N'.
021700         88  REG-OPERANDO-TEXTO         VALUE 'S'.
021800         88  REG-OPERANDO-COLUMNA       VALUE 'C'.
021900     03  REG-OPERANDO              PIC X(30).
022000     03  REG-OPERANDO-NUM REDEFINES REG-OPERANDO
022100                                   PIC S9(9)V99.
022200     03  REG-OPERANDO-COL REDEFINES REG-OPERANDO
022300                                   PIC 9(03).
022400     03  FILLER                    PIC X(04).
022500 01  WS-TABLA-REGLAS.
022600     03  WS-REGLAS-CANT            PIC 9(03) COMP
022700                                   VALUE ZEROS.
022800     03  WS-REGLAS-BLOQUE OCCURS 500 TIMES
022900                  INDEXED BY IDX-REGLA-T.
023000         05  TR-CONJUNTO           PIC X(20).
023100         05  TR-COLUMNA            PIC 9(03).
023200         05  TR-OPERADOR           PIC X(12).
023300         05  TR-TIPO-OPERANDO      PIC X(01).
023400         05  TR-OPERANDO           PIC X(30).
023500         05  TR-OPERANDO-COL REDEFINES TR-OPERANDO
023600                                   PIC 9(03).
023700*-----------------------------------------------------------------
023800*    COPY CP-FALLO.
023900*
024000*    LAYOUT DEL REGISTRO DE FALLO/EXCEPCION Y TABLA DE ACUMULACION
024100*    DE FALLOS POR ARCHIVO EN VALIDACION (VER PGM_53).
024200 01  WS-TABLA-FALLOS.
024300     03  WS-FALLOS-RETENIDOS       PIC 9(03) COMP
024400                                   VALUE ZEROS.
024500     03  WS-FALLOS-TOTAL           PIC 9(07) COMP
024600                                   VALUE ZEROS.
024700     03  WS-FALLOS-BLOQUE OCCURS 200 TIMES
024800                  INDEXED BY IDX-FALLO-T.
024900         05  TF-FILA               PIC 9(07).
025000         05  TF-COLUMNA            PIC 9(03).
025100         05  TF-MENSAJE            PIC X(40).
025200*-----------------------------------------------------------------
025300*    AREAS DE COMUNICACION CON LOS SUBPROGRAMAS (ESPEJO DE LA    *
025400*    LINKAGE SECTION DE CADA UNO; VER PGM_54S Y PGM_55S).        *
025500 77  WS-PGM-REGLA             PIC X(8) VALUE 'PGMREGLA'.
025600 77  WS-PGM-RUTEO             PIC X(8) VALUE 'PGMRUTEO'.
025700 01  WS-COM-REGLA.
025800     03  WCG-REG-COLUMNA           PIC 9(03).
025900     03  WCG-REG-OPERADOR          PIC X(12).
026000     03  WCG-REG-TIPO-OPERANDO     PIC X(01).
026100     03  WCG-REG-OPERANDO          PIC X(30).
026200     03  WCG-CAMPO-VALOR           PIC X(20).
026300     03  WCG-CAMPO-EXISTE          PIC X(01).
026400         88  WCG-CAMPO-SI-EXISTE         VALUE 'S'.
026500     03  WCG-CAMPO2-VALOR          PIC X(20).
026600     03  WCG-CAMPO2-EXISTE         PIC X(01).
026700         88  WCG-CAMPO2-SI-EXISTE        VALUE 'S'.
026800     03  WCG-RESULTADO             PIC X(01).
026900         88  WCG-REGLA-PASA              VALUE 'S'.
027000         88  WCG-REGLA-FALLA             VALUE 'N'.
027100     03  WCG-MENSAJE               PIC X(40).
027200 01  WS-COM-RUTEO.
027300     03  WCR-NOMBRE-ARCHIVO        PIC X(30).
027400     03  WCR-RUTAS-CANT            PIC 9(03) COMP.
027500     03  WCR-TABLA-RUTAS OCCURS 100 TIMES
027600                        INDEXED BY IDX-RUTA-LK.
027700         05  WCR-RUT-PATRON        PIC X(30).
027800         05  WCR-RUT-CONJUNTO      PIC X(20).
027900         05  WCR-RUT-PRIORIDAD     PIC 9(03).
028000     03  WCR-CONJUNTO-ENCONTRADO   PIC X(20).
028100     03  WCR-RUTA-HALLADA          PIC X(01).
028200         88  WCR-SI-HUBO-RUTA            VALUE 'S'.
028300         88  WCR-NO-HUBO-RUTA            VALUE 'N'.
028400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028500******************************************************************
028600 PROCEDURE DIVISION.
028700
028800 MAIN-PROGRAM-I.
028900
029000     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
029100     PERFORM 2000-PROCESO-LOTE-I THRU 2000-PROCESO-LOTE-F
029200                                 UNTIL WS-FIN-LOTE
029300     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
029400
029500 MAIN-PROGRAM-F. GOBACK.
029600
029700*-----------------------------------------------------------------
029800*    APERTURA DE ARCHIVOS DE CONFIGURACION Y CONTROL, CARGA DE   *
029900*    RUTAS Y REGLAS EN MEMORIA, APERTURA DE LOS REPORTES         *
030000 1000-INICIO-I.
030100
030200     OPEN INPUT  LOTE-ARCHIVOS
030300     EVALUATE FS-LOTE
030400        WHEN '00' CONTINUE
030500        WHEN OTHER
030600           DISPLAY 'PGMVALID - ERROR AL ABRIR LOTE-ARCHIVOS '
030700                   FS-LOTE
030800           MOVE 16 TO RETURN-CODE
030900           STOP RUN
031000     END-EVALUATE
031100
031200     OPEN INPUT  RUTAS-CFG
031300     OPEN INPUT  REGLAS-CFG
031400     OPEN OUTPUT REPORTE-ALERTA
031500     OPEN OUTPUT REPORTE-RESUMEN
031600
031700     PERFORM 1100-CARGAR-RUTAS-I  THRU 1100-CARGAR-RUTAS-F
031800     PERFORM 1150-ORDENAR-RUTAS-I THRU 1150-ORDENAR-RUTAS-F
031900     PERFORM 1200-CARGAR-REGLAS-I THRU 1200-CARGAR-REGLAS-F
032000
032100     CLOSE RUTAS-CFG
032200     CLOSE REGLAS-CFG.
032300
032400 1000-INICIO-F. EXIT.
032500
032600*-----------------------------------------------------------------
032700*    CARGA LA TABLA DE RUTAS DESDE RUTAS-CFG TAL COMO LLEGA EN   *
032800*    EL ARCHIVO (SIN ORDENAR; EL ORDEN SE APLICA EN 1150)        *
032900 1100-CARGAR-RUTAS-I.
033000
033100     PERFORM 1110-LEER-RUTA-I THRU 1110-LEER-RUTA-F
033200        UNTIL WS-FIN-RUTCFG.
033300
033400 1100-CARGAR-RUTAS-F. EXIT.
033500
033600*-----------------------------------------------------------------
033700 1110-LEER-RUTA-I.
033800
033900     READ RUTAS-CFG INTO WS-REG-RUTA-CFG
034000     EVALUATE FS-RUTCFG
034100        WHEN '00'
034200           ADD 1 TO WS-RUTAS-CANT
034300           MOVE RUT-PATRON    TO TU-PATRON(WS-RUTAS-CANT)
034400           MOVE RUT-CONJUNTO  TO TU-CONJUNTO(WS-RUTAS-CANT)
034500           MOVE RUT-PRIORIDAD TO TU-PRIORIDAD(WS-RUTAS-CANT)
034600        WHEN '10'
034700           SET  WS-FIN-RUTCFG TO TRUE
034800        WHEN OTHER
034900           DISPLAY 'PGMVALID - ERROR DE LECTURA RUTAS-CFG '
035000                   FS-RUTCFG
035100           SET  WS-FIN-RUTCFG TO TRUE
035200     END-EVALUATE.
035300
035400 1110-LEER-RUTA-F. EXIT.
035500
035600*-----------------------------------------------------------------
035700*    ORDENA WS-TABLA-RUTAS POR PRIORIDAD DESCENDENTE, POR        *
035800*    INSERCION, RESPETANDO EL ORDEN DE CARGA (FIFO) EN CASO DE   *
035900*    EMPATE. EL RUTEADOR (PGMRUTEO) CONFIA EN QUE LA TABLA LE    *
036000*    LLEGUE YA ORDENADA Y SE DETIENE EN LA PRIMERA COINCIDENCIA. *
036100 1150-ORDENAR-RUTAS-I.
036200
036300     PERFORM 1160-INSERTAR-RUTA-I THRU 1160-INSERTAR-RUTA-F
036400        VARYING IDX-RUTA FROM 2 BY 1
036500           UNTIL IDX-RUTA > WS-RUTAS-CANT.
036600
036700 1150-ORDENAR-RUTAS-F. EXIT.
036800
036900*-----------------------------------------------------------------
037000 1160-INSERTAR-RUTA-I.
037100
037200     MOVE TU-PATRON(IDX-RUTA)    TO WS-REG-RUTA-CFG
037300     MOVE TU-CONJUNTO(IDX-RUTA)  TO RUT-CONJUNTO
037400     MOVE TU-PRIORIDAD(IDX-RUTA) TO WS-RUTA-PRIOR-TMP
037500     MOVE IDX-RUTA               TO WS-IDX-RUTA-J
037600
037700     PERFORM 1170-DESPLAZAR-RUTA-I THRU 1170-DESPLAZAR-RUTA-F
037800        UNTIL WS-IDX-RUTA-J < 2 OR
037900              TU-PRIORIDAD(WS-IDX-RUTA-J - 1) >= WS-RUTA-PRIOR-TMP
038000
038100     MOVE RUT-PATRON             TO TU-PATRON(WS-IDX-RUTA-J)
038200     MOVE RUT-CONJUNTO           TO TU-CONJUNTO(WS-IDX-RUTA-J)
038300     MOVE WS-RUTA-PRIOR-TMP      TO TU-PRIORIDAD(WS-IDX-RUTA-J).
038400
038500 1160-INSERTAR-RUTA-F. EXIT.
038600
038700*-----------------------------------------------------------------
038800 1170-DESPLAZAR-RUTA-I.
038900
039000     MOVE TU-PATRON(WS-IDX-RUTA-J - 1)
039100                             TO TU-PATRON(WS-IDX-RUTA-J)
039200     MOVE TU-CONJUNTO(WS-IDX-RUTA-J - 1)
039300                             TO TU-CONJUNTO(WS-IDX-RUTA-J)
039400     MOVE TU-PRIORIDAD(WS-IDX-RUTA-J - 1)
039500                             TO TU-PRIORIDAD(WS-IDX-RUTA-J)
039600     SUBTRACT 1 FROM WS-IDX-RUTA-J.
039700
039800 1170-DESPLAZAR-RUTA-F. EXIT.
039900
040000*-----------------------------------------------------------------
040100*    CARGA LA TABLA DE REGLAS DESDE REGLAS-CFG. LAS REGLAS QUEDAN*
040200*    AGRUPADAS POR CONJUNTO (RULESET) EN EL ORDEN DE LLEGADA; NO *
040300*    REQUIEREN ORDENAMIENTO PORQUE SE EVALUAN TODAS PARA EL      *
040400*    CONJUNTO DEL ARCHIVO EN CURSO.                              *
040500 1200-CARGAR-REGLAS-I.
040600
040700     PERFORM 1210-LEER-REGLA-I THRU 1210-LEER-REGLA-F
040800        UNTIL WS-FIN-REGCFG.
040900
041000 1200-CARGAR-REGLAS-F. EXIT.
041100
041200*-----------------------------------------------------------------
041300 1210-LEER-REGLA-I.
041400
041500     READ REGLAS-CFG INTO WS-REG-REGLA-CFG
041600     EVALUATE FS-REGCFG
041700        WHEN '00'
041800           ADD 1 TO WS-REGLAS-CANT
041900           MOVE REG-CONJUNTO       TO TR-CONJUNTO(WS-REGLAS-CANT)
042000           MOVE REG-COLUMNA        TO TR-COLUMNA(WS-REGLAS-CANT)
042100           MOVE REG-OPERADOR       TO TR-OPERADOR(WS-REGLAS-CANT)
042200           MOVE REG-TIPO-OPERANDO  TO
042300                                TR-TIPO-OPERANDO(WS-REGLAS-CANT)
042400           MOVE REG-OPERANDO       TO TR-OPERANDO(WS-REGLAS-CANT)
042500        WHEN '10'
042600           SET  WS-FIN-REGCFG TO TRUE
042700        WHEN OTHER
042800           DISPLAY 'PGMVALID - ERROR DE LECTURA REGLAS-CFG '
042900                   FS-REGCFG
043000           SET  WS-FIN-REGCFG TO TRUE
043100     END-EVALUATE.
043200
043300 1210-LEER-REGLA-F. EXIT.
043400
043500*-----------------------------------------------------------------
043600*    UNA ITERACION DEL LOTE: LEE UN NOMBRE DE ARCHIVO, LO RUTEA, *
043700*    LO VALIDA COMPLETO Y ESCRIBE SU LINEA DE RESUMEN            *
043800 2000-PROCESO-LOTE-I.
043900
044000     PERFORM 1300-LEER-LOTE-I THRU 1300-LEER-LOTE-F
044100
044200     IF WS-NO-FIN-LOTE THEN
044300        ADD 1 TO WS-TOT-ARCHIVOS
044400        PERFORM 2010-RUTEAR-ARCHIVO-I THRU 2010-RUTEAR-ARCHIVO-F
044500
044600        IF WS-SI-HUBO-RUTA-ARCH THEN
044700           PERFORM 2020-ABRIR-ARCHIVO-I THRU 2020-ABRIR-ARCHIVO-F
044800           IF FS-DATOS = '00' THEN
044900              PERFORM 2100-LEER-REGISTRO-I
044910                 THRU 2100-LEER-REGISTRO-F
044920              PERFORM 2200-EVALUAR-FILA-I
044930                 THRU 2200-EVALUAR-FILA-F
044940                 UNTIL WS-FIN-DATOS
044950              PERFORM 2900-CERRAR-ARCHIVO-I
044960                 THRU 2900-CERRAR-ARCHIVO-F
045300           ELSE
045400              SET  WS-DISP-SIN-RUTA TO TRUE
045500           END-IF
045600        ELSE
045700           SET  WS-DISP-SIN-RUTA TO TRUE
045800        END-IF
045900
046000        IF WS-HUBO-FALLO-ARCHIVO THEN
046100           PERFORM 7000-ALERTA-I THRU 7000-ALERTA-F
046200        END-IF
046300
046400        PERFORM 3100-RESUMEN-LINEA-I THRU 3100-RESUMEN-LINEA-F
046500     END-IF.
046600
046700 2000-PROCESO-LOTE-F. EXIT.
046800
046900*-----------------------------------------------------------------
047000 1300-LEER-LOTE-I.
047100
047200     READ LOTE-ARCHIVOS INTO DD-REG-LOTE
047300     EVALUATE FS-LOTE
047400        WHEN '00'
047500           MOVE DD-REG-LOTE TO WS-NOMBRE-ARCHIVO-DIN
047600           MOVE ZEROS       TO WS-FILA-CONT
047700           MOVE ZEROS       TO WS-FALLOS-RETENIDOS
047800           MOVE ZEROS       TO WS-FALLOS-TOTAL
047900           MOVE SPACES      TO WS-CONJUNTO-HALLADO
048000           MOVE 'N'         TO WS-SW-HUBO-FALLO
048100           MOVE 'N'         TO WS-SW-HUBO-RUTA
048200           MOVE ' '         TO WS-DISPOSICION-COD
048300        WHEN '10'
048400           SET  WS-FIN-LOTE TO TRUE
048500        WHEN OTHER
048600           DISPLAY 'PGMVALID - ERROR DE LECTURA LOTE-ARCHIVOS '
048700                   FS-LOTE
048800           SET  WS-FIN-LOTE TO TRUE
048900     END-EVALUATE.
049000
049100 1300-LEER-LOTE-F. EXIT.
049200
049300*-----------------------------------------------------------------
049400*    ARMA LA AREA DE COMUNICACION DEL RUTEADOR CON LA TABLA DE   *
049500*    RUTAS YA ORDENADA Y LLAMA A PGMRUTEO                        *
049600 2010-RUTEAR-ARCHIVO-I.
049650
049700     MOVE WS-NOMBRE-ARCHIVO-DIN TO WCR-NOMBRE-ARCHIVO
049750     MOVE WS-RUTAS-CANT         TO WCR-RUTAS-CANT
049800     MOVE SPACES                TO WCR-CONJUNTO-ENCONTRADO
049850     SET  WCR-NO-HUBO-RUTA      TO TRUE
049900
049950     PERFORM 2011-COPIAR-RUTA-I THRU 2011-COPIAR-RUTA-F
050000         VARYING IDX-RUTA FROM 1 BY 1
050020            UNTIL IDX-RUTA > WS-RUTAS-CANT
050050
050100     CALL WS-PGM-RUTEO USING WS-COM-RUTEO
050150
050200     IF WCR-SI-HUBO-RUTA THEN
050250        MOVE WCR-CONJUNTO-ENCONTRADO TO WS-CONJUNTO-HALLADO
050300        PERFORM 2012-CONTAR-REGLAS-I THRU 2012-CONTAR-REGLAS-F
050350        IF WS-REGLAS-DEL-CONJ > 0 THEN
050400           MOVE 'S' TO WS-SW-HUBO-RUTA
050450        ELSE
050500           MOVE 'N' TO WS-SW-HUBO-RUTA
050550        END-IF
050600     ELSE
050650        MOVE 'N' TO WS-SW-HUBO-RUTA
050700     END-IF.
050750
050800 2010-RUTEAR-ARCHIVO-F. EXIT.
050850
050900*-----------------------------------------------------------------
050950 2011-COPIAR-RUTA-I.
051000
051050     MOVE TU-PATRON(IDX-RUTA)    TO WCR-RUT-PATRON(IDX-RUTA)
051100     MOVE TU-CONJUNTO(IDX-RUTA)  TO WCR-RUT-CONJUNTO(IDX-RUTA)
051150     MOVE TU-PRIORIDAD(IDX-RUTA) TO WCR-RUT-PRIORIDAD(IDX-RUTA).
051200
051250 2011-COPIAR-RUTA-F. EXIT.
051300
051350*-----------------------------------------------------------------
051400*    EL CONJUNTO HALLADO POR EL RUTEADOR PUEDE NO TENER NINGUNA  *
051450*    REGLA CARGADA (CONJUNTO MAL ESCRITO EN RUTAS-CFG O AUSENTE  *
051500*    EN REGLAS-CFG). SE CUENTAN LAS REGLAS DEL CONJUNTO ANTES DE *
051550*    ABRIR EL ARCHIVO; SI NO HAY NINGUNA, EL ARCHIVO QUEDA TAN   *
051600*    INPROCESABLE COMO SI NO HUBIERA RUTA (SOL-372).             *
051650 2012-CONTAR-REGLAS-I.
051700
051750     MOVE ZEROS TO WS-REGLAS-DEL-CONJ
051800     PERFORM 2013-VER-REGLA-CONJ-I THRU 2013-VER-REGLA-CONJ-F
051850         VARYING IDX-REGLA FROM 1 BY 1
051870            UNTIL IDX-REGLA > WS-REGLAS-CANT.
051900
051950 2012-CONTAR-REGLAS-F. EXIT.
052000
052050*-----------------------------------------------------------------
052100 2013-VER-REGLA-CONJ-I.
052150
052200     IF TR-CONJUNTO(IDX-REGLA) = WS-CONJUNTO-HALLADO THEN
052250        ADD 1 TO WS-REGLAS-DEL-CONJ
052300     END-IF.
052350
052400 2013-VER-REGLA-CONJ-F. EXIT.
052450
052500*-----------------------------------------------------------------
052550*    ABRE EL ARCHIVO DE DATOS POR SU NOMBRE DINAMICO (YA EN      *
052800*    WS-NOMBRE-ARCHIVO-DIN, ASIGNADO EN LA SELECT DE             *
052850*    ARCHIVO-DATOS)                                              *
052900 2020-ABRIR-ARCHIVO-I.
053000
053100     MOVE 'N' TO WS-SW-FIN-DATOS
053200     OPEN INPUT ARCHIVO-DATOS
053300     IF FS-DATOS NOT = '00' THEN
053400         DISPLAY 'PGMVALID - NO SE PUDO ABRIR '
053450                 WS-NOMBRE-ARCHIVO-DIN
053500                ' FS=' FS-DATOS
053600     END-IF.
053700
053800 2020-ABRIR-ARCHIVO-F. EXIT.
053900
054000*-----------------------------------------------------------------
054100*    LEE UNA FILA DEL ARCHIVO DE DATOS Y LA DESCOMPONE EN LA     *
054200*    TABLA DE COLUMNAS POSICIONALES (TC-CAMPO)                   *
054300 2100-LEER-REGISTRO-I.
054400
054500     READ ARCHIVO-DATOS INTO DD-REG-DATOS
054600     EVALUATE FS-DATOS
054700        WHEN '00'
054800           ADD 1 TO WS-FILA-CONT
054900           MOVE DD-REG-DATOS TO WS-REG-ENTRADA-CRUDO
055000        WHEN '10'
055100           SET  WS-FIN-DATOS TO TRUE
055200        WHEN OTHER
055300           DISPLAY 'PGMVALID - ERROR DE LECTURA DE '
055400                   WS-NOMBRE-ARCHIVO-DIN ' FS=' FS-DATOS
055500           SET  WS-FIN-DATOS TO TRUE
055600     END-EVALUATE.
055700
055800 2100-LEER-REGISTRO-F. EXIT.
055900
056000*-----------------------------------------------------------------
056100*    EVALUA TODAS LAS REGLAS DEL CONJUNTO HALLADO CONTRA LA FILA *
056200*    ACTUAL Y LUEGO LEE LA FILA SIGUIENTE                        *
056300 2200-EVALUAR-FILA-I.
056400
056500     PERFORM 2210-EVALUAR-REGLAS-I THRU 2210-EVALUAR-REGLAS-F
056600        VARYING IDX-REGLA FROM 1 BY 1
056700           UNTIL IDX-REGLA > WS-REGLAS-CANT
056800
056900     PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F.
057000
057100 2200-EVALUAR-FILA-F. EXIT.
057200
057300*-----------------------------------------------------------------
057400*    UNA REGLA DE LA TABLA: SOLO SE APLICA SI PERTENECE AL       *
057500*    CONJUNTO HALLADO PARA ESTE ARCHIVO                          *
057600 2210-EVALUAR-REGLAS-I.
057700
057800     IF TR-CONJUNTO(IDX-REGLA) = WS-CONJUNTO-HALLADO THEN
057900        MOVE TR-COLUMNA(IDX-REGLA)      TO WS-COL-CAMPO1
058000        MOVE 'N'                        TO WS-SW-CAMPO1-EXISTE
058100        MOVE SPACES                     TO WS-CAMPO1-VALOR
058200
058300        IF WS-COL-CAMPO1 > 0 AND WS-COL-CAMPO1 <= 200 THEN
058400           MOVE TC-CAMPO(WS-COL-CAMPO1)  TO WS-CAMPO1-VALOR
058500           IF WS-CAMPO1-VALOR NOT = SPACES THEN
058600              MOVE 'S' TO WS-SW-CAMPO1-EXISTE
058700           END-IF
058800        END-IF
058900
059000        MOVE 'N'      TO WS-SW-CAMPO2-EXISTE
059100        MOVE SPACES   TO WS-CAMPO2-VALOR
059200        IF TR-TIPO-OPERANDO(IDX-REGLA) = 'C' THEN
059300           MOVE TR-OPERANDO-COL(IDX-REGLA) TO WS-COL-CAMPO2
059400           IF WS-COL-CAMPO2 > 0 AND WS-COL-CAMPO2 <= 200 THEN
059500              MOVE TC-CAMPO(WS-COL-CAMPO2)  TO WS-CAMPO2-VALOR
059600              IF WS-CAMPO2-VALOR NOT = SPACES THEN
059700                 MOVE 'S' TO WS-SW-CAMPO2-EXISTE
059800              END-IF
059900           END-IF
060000        END-IF
060100
060200        MOVE TR-COLUMNA(IDX-REGLA)       TO WCG-REG-COLUMNA
060300        MOVE TR-OPERADOR(IDX-REGLA)      TO WCG-REG-OPERADOR
060400        MOVE TR-TIPO-OPERANDO(IDX-REGLA) TO WCG-REG-TIPO-OPERANDO
060500        MOVE TR-OPERANDO(IDX-REGLA)      TO WCG-REG-OPERANDO
060600        MOVE WS-CAMPO1-VALOR             TO WCG-CAMPO-VALOR
060700        MOVE WS-SW-CAMPO1-EXISTE         TO WCG-CAMPO-EXISTE
060800        MOVE WS-CAMPO2-VALOR             TO WCG-CAMPO2-VALOR
060900        MOVE WS-SW-CAMPO2-EXISTE         TO WCG-CAMPO2-EXISTE
061000
061100        CALL WS-PGM-REGLA USING WS-COM-REGLA
061200
061300        IF WCG-REGLA-FALLA THEN
061400           MOVE WCG-MENSAJE TO WS-MENSAJE-FALLO
061500            PERFORM 2300-ACUMULAR-FALLO-I
061550               THRU 2300-ACUMULAR-FALLO-F
061600        END-IF
061700     END-IF.
061800
061900 2210-EVALUAR-REGLAS-F. EXIT.
062000
062100*-----------------------------------------------------------------
062200*    ACUMULA UN FALLO. SE RETIENEN LOS PRIMEROS 200 PARA EL      *
062300*    REPORTE; WS-FALLOS-TOTAL CUENTA TODOS, AUN PASADO EL TOPE.  *
062400 2300-ACUMULAR-FALLO-I.
062500
062600     ADD 1 TO WS-FALLOS-TOTAL
062700     MOVE 'S' TO WS-SW-HUBO-FALLO
062800
062900     IF WS-FALLOS-RETENIDOS < 200 THEN
063000        ADD 1 TO WS-FALLOS-RETENIDOS
063100        MOVE WS-FILA-CONT  TO TF-FILA(WS-FALLOS-RETENIDOS)
063200        MOVE WS-COL-CAMPO1 TO TF-COLUMNA(WS-FALLOS-RETENIDOS)
063300        MOVE WS-MENSAJE-FALLO
063400                           TO TF-MENSAJE(WS-FALLOS-RETENIDOS)
063500     END-IF.
063600
063700 2300-ACUMULAR-FALLO-F. EXIT.
063800
063900*-----------------------------------------------------------------
064000*    CIERRA EL ARCHIVO EN CURSO Y DETERMINA SU DISPOSICION: SIN  *
064100*    FILAS LEIDAS ES TAN INPROCESABLE COMO SIN RUTA (NO SE PUEDE *
064200*    CONFIRMAR QUE EL ARCHIVO HAYA SIDO VALIDADO)                *
064300 2900-CERRAR-ARCHIVO-I.
064400
064500     CLOSE ARCHIVO-DATOS
064600
064700     IF WS-FILA-CONT = ZEROS THEN
064800        SET  WS-DISP-SIN-RUTA TO TRUE
064900     ELSE
065000        ADD WS-FILA-CONT TO WS-TOT-REGISTROS
065100        ADD WS-FALLOS-TOTAL TO WS-TOT-ERRORES
065200        IF WS-HUBO-FALLO-ARCHIVO THEN
065300           SET  WS-DISP-RECHAZADO TO TRUE
065400        ELSE
065500           SET  WS-DISP-PROCESADO TO TRUE
065600        END-IF
065700     END-IF.
065800
065900 2900-CERRAR-ARCHIVO-F. EXIT.
066000
066100*-----------------------------------------------------------------
066200*    ESCRIBE LA LINEA DE RESUMEN DE ESTE ARCHIVO Y ACTUALIZA LOS *
066300*    TOTALES DE FIN DE CORRIDA                                   *
066400 3100-RESUMEN-LINEA-I.
066500
066600     EVALUATE TRUE
066700        WHEN WS-DISP-PROCESADO
066800           MOVE 'PROCESSED'      TO WS-DISPOSICION-TXT
066900           ADD 1 TO WS-TOT-PROCESADOS
067000        WHEN WS-DISP-RECHAZADO
067100           MOVE 'REJECTED'       TO WS-DISPOSICION-TXT
067200           ADD 1 TO WS-TOT-RECHAZADOS
067300        WHEN OTHER
067400           MOVE 'REJECTED-NOROUTE' TO WS-DISPOSICION-TXT
067500           ADD 1 TO WS-TOT-RECHAZADOS
067600     END-EVALUATE
067700
067750     IF WS-SW-TRAZA THEN
067760        DISPLAY 'PGMVALID - ARCHIVO=' WS-NOMBRE-ARCHIVO-DIN
067770                ' DISPOSICION=' WS-DISPOSICION-TXT
067780     END-IF
067790
068200     MOVE SPACES TO DD-LIN-RESUMEN
068300     STRING WS-NOMBRE-ARCHIVO-DIN DELIMITED BY SPACE
068400            ' | RULESET='         DELIMITED BY SIZE
068500            WS-CONJUNTO-HALLADO   DELIMITED BY SPACE
068600            ' | ROWS='            DELIMITED BY SIZE
068700       INTO DD-LIN-RESUMEN
068800     END-STRING
068900
069000     IF WS-CONJUNTO-HALLADO = SPACES THEN
069100        MOVE 'NO-ROUTE' TO WS-CONJUNTO-HALLADO
069200     END-IF
069300
069400     MOVE WS-FILA-CONT   TO WS-NUM-TRABAJO
069500     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
069600
069700     STRING WS-NOMBRE-ARCHIVO-DIN DELIMITED BY SPACE
069800            ' | RULESET='         DELIMITED BY SIZE
069900            WS-CONJUNTO-HALLADO   DELIMITED BY SPACE
070000            ' | ROWS='            DELIMITED BY SIZE
070100            WS-NUM-TEXTO          DELIMITED BY SPACE
070200            ' | ERRORS='          DELIMITED BY SIZE
070300       INTO DD-LIN-RESUMEN
070400     END-STRING
070500
070600     MOVE WS-FALLOS-TOTAL TO WS-NUM-TRABAJO
070700     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
070800
070900     STRING DD-LIN-RESUMEN(1:80)   DELIMITED BY SIZE
071000            WS-NUM-TEXTO           DELIMITED BY SPACE
071100            ' | DISPOSITION='      DELIMITED BY SIZE
071200            WS-DISPOSICION-TXT     DELIMITED BY SPACE
071300       INTO DD-LIN-RESUMEN
071400     END-STRING
071500
071600     WRITE DD-LIN-RESUMEN.
071700
071800 3100-RESUMEN-LINEA-F. EXIT.
071900
072000*-----------------------------------------------------------------
072100*    COMPONE EL REPORTE DE ALERTA DE UN ARCHIVO RECHAZADO POR    *
072200*    FALLOS DE VALIDACION (NO SE EMITE PARA REJECTED-NOROUTE)    *
072300 7000-ALERTA-I.
072400
072500     MOVE SPACES TO DD-LIN-ALERTA
072600     STRING 'File Validation Alert: ' DELIMITED BY SIZE
072700            WS-NOMBRE-ARCHIVO-DIN     DELIMITED BY SPACE
072800       INTO DD-LIN-ALERTA
072900     END-STRING
073000     WRITE DD-LIN-ALERTA
073100
073200     MOVE SPACES TO DD-LIN-ALERTA
073300     STRING 'The file ''' DELIMITED BY SIZE
073400            WS-NOMBRE-ARCHIVO-DIN DELIMITED BY SPACE
073500            ''' has failed validation.' DELIMITED BY SIZE
073600       INTO DD-LIN-ALERTA
073700     END-STRING
073800     WRITE DD-LIN-ALERTA
073900
074000     MOVE WS-FALLOS-TOTAL TO WS-NUM-TRABAJO
074100     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
074200
074300     MOVE SPACES TO DD-LIN-ALERTA
074400     STRING 'Total Errors Found: ' DELIMITED BY SIZE
074500            WS-NUM-TEXTO           DELIMITED BY SPACE
074600       INTO DD-LIN-ALERTA
074700     END-STRING
074800     WRITE DD-LIN-ALERTA
074900
075000     MOVE SPACES TO DD-LIN-ALERTA
075100     MOVE 'Sample Errors:' TO DD-LIN-ALERTA
075200     WRITE DD-LIN-ALERTA
075300
075400     PERFORM 7010-ALERTA-DETALLE-I THRU 7010-ALERTA-DETALLE-F
075500        VARYING IDX-FALLO FROM 1 BY 1
075600           UNTIL IDX-FALLO > WS-FALLOS-RETENIDOS OR IDX-FALLO > 10
075700
075800     IF WS-FALLOS-TOTAL > 10 THEN
075900        COMPUTE WS-NUM-TRABAJO = WS-FALLOS-TOTAL - 10
076000        PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
076100        MOVE SPACES TO DD-LIN-ALERTA
076200        STRING '...and ' DELIMITED BY SIZE
076300               WS-NUM-TEXTO DELIMITED BY SPACE
076400               ' more errors.' DELIMITED BY SIZE
076500          INTO DD-LIN-ALERTA
076600        END-STRING
076700        WRITE DD-LIN-ALERTA
076800     END-IF
076900
077000     MOVE SPACES TO DD-LIN-ALERTA
077100     MOVE 'Please review and correct the file.' TO DD-LIN-ALERTA
077200     WRITE DD-LIN-ALERTA.
077300
077400 7000-ALERTA-F. EXIT.
077500
077600*-----------------------------------------------------------------
077700 7010-ALERTA-DETALLE-I.
077800
077900     MOVE TF-FILA(IDX-FALLO) TO WS-NUM-TRABAJO
078000     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
078100
078200     MOVE SPACES TO DD-LIN-ALERTA
078300     STRING '- Row '                 DELIMITED BY SIZE
078400            WS-NUM-TEXTO              DELIMITED BY SPACE
078500            ': '                      DELIMITED BY SIZE
078600            TF-MENSAJE(IDX-FALLO)     DELIMITED BY SIZE
078700       INTO DD-LIN-ALERTA
078800     END-STRING
078900     WRITE DD-LIN-ALERTA.
079000
079100 7010-ALERTA-DETALLE-F. EXIT.
079200
079300*-----------------------------------------------------------------
079400*    CONVIERTE WS-NUM-TRABAJO (CONTADOR) A TEXTO SIN             *
079420*    ESPACIOS A LA IZQUIERDA, SIN FUNCIONES                      *
079500*    INTRINSECAS (SOLO REFERENCIA A SUBCADENA). USADO            *
079600*    PARA COMPONER LOS REPORTES DE TEXTO LIBRE.                  *
079700 5600-TEXTO-NUMERO-I.
079800
079900     MOVE WS-NUM-TRABAJO TO WS-NUM-EDITADO
080000     MOVE 1 TO WS-NUM-POS
080100     PERFORM 5610-BUSCAR-INICIO-I THRU 5610-BUSCAR-INICIO-F
080200        VARYING IDX-NUM-ED FROM 1 BY 1 UNTIL IDX-NUM-ED > 9
080300     MOVE SPACES TO WS-NUM-TEXTO
080400     MOVE WS-NUM-EDITADO(WS-NUM-POS:) TO WS-NUM-TEXTO.
080500
080600 5600-TEXTO-NUMERO-F. EXIT.
080700
080800*-----------------------------------------------------------------
080900 5610-BUSCAR-INICIO-I.
081000
081100     IF WS-NUM-EDIT-CAR(IDX-NUM-ED) NOT = SPACE AND
081200        WS-NUM-POS = 1 AND IDX-NUM-ED > 1 THEN
081300        MOVE IDX-NUM-ED TO WS-NUM-POS
081400     END-IF
081500     IF IDX-NUM-ED = 1 AND WS-NUM-EDIT-CAR(1) NOT = SPACE THEN
081600        MOVE 1 TO WS-NUM-POS
081700     END-IF.
081800
081900 5610-BUSCAR-INICIO-F. EXIT.
082000
082100*-----------------------------------------------------------------
082200*    CIERRE DE CORRIDA: ARCHIVOS DE CONTROL/REPORTE Y TOTALES    *
082300 9999-FINAL-I.
082400
082500     CLOSE LOTE-ARCHIVOS
082600     CLOSE REPORTE-ALERTA
082700
082800     MOVE SPACES TO DD-LIN-RESUMEN
082900     MOVE '====================================================='
083000                             TO DD-LIN-RESUMEN
083100     WRITE DD-LIN-RESUMEN
083200
083300     MOVE WS-TOT-ARCHIVOS TO WS-NUM-TRABAJO
083400     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
083500     MOVE SPACES TO DD-LIN-RESUMEN
083600     STRING 'FILES READ: ' DELIMITED BY SIZE
083700            WS-NUM-TEXTO   DELIMITED BY SPACE
083800       INTO DD-LIN-RESUMEN
083900     END-STRING
084000     WRITE DD-LIN-RESUMEN
084100
084200     MOVE WS-TOT-PROCESADOS TO WS-NUM-TRABAJO
084300     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
084400     MOVE SPACES TO DD-LIN-RESUMEN
084500     STRING 'FILES PASSED: ' DELIMITED BY SIZE
084600            WS-NUM-TEXTO     DELIMITED BY SPACE
084700       INTO DD-LIN-RESUMEN
084800     END-STRING
084900     WRITE DD-LIN-RESUMEN
085000
085100     MOVE WS-TOT-RECHAZADOS TO WS-NUM-TRABAJO
085200     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
085300     MOVE SPACES TO DD-LIN-RESUMEN
085400     STRING 'FILES REJECTED: ' DELIMITED BY SIZE
085500            WS-NUM-TEXTO       DELIMITED BY SPACE
085600       INTO DD-LIN-RESUMEN
085700     END-STRING
085800     WRITE DD-LIN-RESUMEN
085900
086000     MOVE WS-TOT-REGISTROS TO WS-NUM-TRABAJO
086100     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
086200     MOVE SPACES TO DD-LIN-RESUMEN
086300     STRING 'TOTAL RECORDS: ' DELIMITED BY SIZE
086400            WS-NUM-TEXTO      DELIMITED BY SPACE
086500       INTO DD-LIN-RESUMEN
086600     END-STRING
086700     WRITE DD-LIN-RESUMEN
086800
086900     MOVE WS-TOT-ERRORES TO WS-NUM-TRABAJO
087000     PERFORM 5600-TEXTO-NUMERO-I THRU 5600-TEXTO-NUMERO-F
087100     MOVE SPACES TO DD-LIN-RESUMEN
087200     STRING 'TOTAL ERRORS: ' DELIMITED BY SIZE
087300            WS-NUM-TEXTO     DELIMITED BY SPACE
087400       INTO DD-LIN-RESUMEN
087500     END-STRING
087600     WRITE DD-LIN-RESUMEN
087700
087800     CLOSE REPORTE-RESUMEN
087900     MOVE ZEROS TO RETURN-CODE.
088000
088100 9999-FINAL-F. EXIT.
