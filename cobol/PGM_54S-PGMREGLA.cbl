000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMREGLA.
000300 AUTHOR. R. HUAMAN G.
000400 INSTALLATION. SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN. 22-11-1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMREGLA - INTERPRETE DE REGLAS DE VALIDACION               *
001000*    ===========================================                *
001100*    SUBPROGRAMA CALLADO POR PGM_56S (PGMVALID) UNA VEZ POR      *
001200*    CADA REGLA Y POR CADA FILA DEL ARCHIVO EN VALIDACION.       *
001300*    RECIBE EL VALOR DEL CAMPO (Y, SI CORRESPONDE, EL VALOR DE   *
001400*    LA SEGUNDA COLUMNA PARA COMPARACIONES CRUZADAS) Y LA        *
001500*    DEFINICION DE LA REGLA; DEVUELVE PASA/FALLA MAS EL TEXTO    *
001600*    DEL MENSAJE DE FALLO.                                       *
001700*                                                                *
001800*    OPERADORES SOPORTADOS:                                      *
001900*      REQUIRED, IS NUMERIC, IS STRING_TYPE, IS ALPHANUM,        *
002000*      STARTS_WITH, MATCHES, =, >, <, >=, <=                     *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    ------------------------------------------------------------*
002400*    FECHA       PROGR.  TICKET   DESCRIPCION                    *
002500*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL - OPERADORES  *
002600*                                 REQUIRED, IS NUMERIC, =, >, <. *
002700*    09-07-1994  RHG     SOL-160  SE AGREGAN STARTS_WITH Y       *
002800*                                 MATCHES (LISTA SEPARADA POR    *
002900*                                 BARRAS VERTICALES).            *
003000*    14-06-1996  JLQ     SOL-202  SE AGREGA COMPARACION CRUZADA  *
003100*                                 DE COLUMNAS (OPERANDO TIPO C). *
003200*    03-02-1999  JLQ     Y2K-07   REVISION GENERAL DE RUTINAS DE *
003300*                                 FECHA - NO APLICA, PROGRAMA NO *
003400*                                 MANEJA FECHAS.                 *
003500*    18-10-2000  MCA     SOL-233  SE AGREGAN IS STRING_TYPE E    *
003600*                                 IS ALPHANUM.                   *
003700*    27-08-2004  MCA     SOL-340  REG-OPERANDO AMPLIADO A 30     *
003800*                                 POSICIONES (VER CP-REGLA).     *
003810*    02-08-2006  MCA     SOL-372  SE QUITA SPECIAL-NAMES SIN USO *
003820*                                 (C01 IS TOP-OF-FORM, NUNCA     *
003830*                                 REFERENCIADO - SUBPROGRAMA NO  *
003840*                                 TIENE ARCHIVOS PROPIOS).       *
003850*    09-08-2006  MCA     SOL-373  SPECIAL-NAMES VUELVE (NORMA    *
003860*                                 DEL AREA); SE AGREGA UPSI-0    *
003870*                                 (TRAZA, VER 9999-FINAL) Y      *
003880*                                 CLASE AUXILIAR WS-CLASE-DIGITO,*
003890*                                 USADA EN 5020-VERIF-NUMERICO.  *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004010 CONFIGURATION SECTION.
004020 SPECIAL-NAMES.
004030*    UPSI-0 (PARM DEL JCL) ACTIVA LA TRAZA DE REGLA POR REGLA   *
004040*    PARA DIAGNOSTICO EN PRODUCCION (VER 9999-FINAL).            *
004050     UPSI-0 IS WS-SW-TRAZA
004060*    CLASE AUXILIAR DE DIGITOS, USADA EN 5020-VERIF-NUMERICO     *
004070*    EN LUGAR DE COMPARAR CONTRA '0' Y '9' A MANO.               *
004080     CLASS WS-CLASE-DIGITO IS '0' THRU '9'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    SUBPROGRAMA SIN ARCHIVOS PROPIOS.
004400******************************************************************
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
005100*========================*
005200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005300*---------- CONTADORES Y SUBINDICES (COMP) ----------------------
005400 77  WS-IDX-CAR              PIC S9(04) COMP VALUE ZEROS.
005500 77  WS-LON-CAMPO            PIC S9(04) COMP VALUE ZEROS.
005600 77  WS-POS-PUNTO            PIC S9(04) COMP VALUE ZEROS.
005700 77  WS-CONT-DECIMALES       PIC S9(04) COMP VALUE ZEROS.
005800 77  WS-D                    PIC S9(04) COMP VALUE ZEROS.
005900 77  WS-POS-BARRA            PIC S9(04) COMP VALUE ZEROS.
006000 77  WS-POS-INICIO-ALT       PIC S9(04) COMP VALUE ZEROS.
006100*---------- ACUMULADORES NUMERICOS (COMP-3) ---------------------
006200 77  WS-ACUM-ENTERO          PIC S9(09) COMP-3 VALUE ZEROS.
006300 77  WS-ACUM-DECIMAL         PIC S9(04) COMP-3 VALUE ZEROS.
006400 77  WS-VALOR-NUM-1          PIC S9(09)V99 COMP-3 VALUE ZEROS.
006500 77  WS-VALOR-NUM-2          PIC S9(09)V99 COMP-3 VALUE ZEROS.
006600 77  WS-VALOR-CAMPO-ACTUAL   PIC S9(09)V99 COMP-3 VALUE ZEROS.
006700*---------- SWITCHES E INDICADORES -------------------------------
006800 77  WS-SW-NEGATIVO          PIC X             VALUE 'N'.
006900     88  WS-ES-NEGATIVO                        VALUE 'S'.
007000 77  WS-SW-VACIO             PIC X             VALUE 'S'.
007100     88  WS-CAMPO-ESTA-VACIO                   VALUE 'S'.
007200 77  WS-SW-NUMERICO          PIC X             VALUE 'N'.
007300     88  WS-CAMPO-ES-NUMERICO                  VALUE 'S'.
007400 77  WS-SW-CAR-INVALIDO      PIC X             VALUE 'N'.
007500     88  WS-HAY-CAR-INVALIDO                   VALUE 'S'.
007600 77  WS-SW-DIGITO-VISTO      PIC X             VALUE 'N'.
007700     88  WS-HUBO-DIGITO                        VALUE 'S'.
007800 77  WS-SW-ALFANUM           PIC X             VALUE 'S'.
007900     88  WS-ES-ALFANUM                         VALUE 'S'.
008000 77  WS-SW-COINCIDE          PIC X             VALUE 'N'.
008100     88  WS-HUBO-COINCIDENCIA                  VALUE 'S'.
008200 77  WS-SW-FIN-LISTA         PIC X             VALUE 'N'.
008300     88  WS-LLEGO-FIN-LISTA                    VALUE 'S'.
008400*---------- CAMPO DE TRABAJO Y SU REDEFINICION CARACTER A CARACTER
008500 01  WS-CAMPO-TRABAJO             PIC X(20) VALUE SPACES.
008600 01  WS-CAMPO-TRABAJO-CAR REDEFINES WS-CAMPO-TRABAJO.
008700     03  WS-CAMPO-CAR OCCURS 20 TIMES
008800                      INDEXED BY IDX-CAR1
008900                      PIC X.
009000 01  WS-CAMPO2-TRABAJO            PIC X(20) VALUE SPACES.
009100 01  WS-CAMPO2-TRABAJO-CAR REDEFINES WS-CAMPO2-TRABAJO.
009200     03  WS-CAMPO2-CAR OCCURS 20 TIMES
009300                       INDEXED BY IDX-CAR2
009400                       PIC X.
009500*---------- OPERANDO DE TEXTO Y SU VISTA SEPARADA POR BARRAS -----
009600 01  WS-OPERANDO-TRABAJO          PIC X(30) VALUE SPACES.
009700 01  WS-OPERANDO-TRABAJO-CAR REDEFINES WS-OPERANDO-TRABAJO.
009800     03  WS-OPERANDO-CAR OCCURS 30 TIMES
009900                        INDEXED BY IDX-CAR3
010000                        PIC X.
010100 01  WS-ALTERNATIVA               PIC X(30) VALUE SPACES.
010200*---------- TABLA DE DIGITOS PARA CONVERSION TEXTO A NUMERO ------
010300 01  WS-TABLA-DIGITOS             PIC X(10) VALUE '0123456789'.
010400 01  WS-TABLA-DIGITOS-R REDEFINES WS-TABLA-DIGITOS.
010500     03  WS-DIGITO-C OCCURS 10 TIMES
010600                     INDEXED BY IDX-DIG
010700                     PIC X.
010800*---------- MENSAJE DE FALLO (TEXTO FIJO POR OPERADOR) -----------
010900 01  WS-MENSAJE-TRABAJO           PIC X(40) VALUE SPACES.
011000 77  WS-COLUMNA-EDITADA           PIC ZZ9.
011100 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*================*
011500 01  LK-COM-REGLA.
011600     03  LK-REG-COLUMNA           PIC 9(03).
011700     03  LK-REG-OPERADOR          PIC X(12).
011800     03  LK-REG-TIPO-OPERANDO     PIC X(01).
011900     03  LK-REG-OPERANDO          PIC X(30).
012000     03  LK-CAMPO-VALOR           PIC X(20).
012100     03  LK-CAMPO-EXISTE          PIC X(01).
012200         88  LK-CAMPO-SI-EXISTE         VALUE 'S'.
012300     03  LK-CAMPO2-VALOR          PIC X(20).
012400     03  LK-CAMPO2-EXISTE         PIC X(01).
012500         88  LK-CAMPO2-SI-EXISTE        VALUE 'S'.
012600     03  LK-RESULTADO             PIC X(01).
012700         88  LK-REGLA-PASA              VALUE 'S'.
012800         88  LK-REGLA-FALLA              VALUE 'N'.
012900     03  LK-MENSAJE               PIC X(40).
013000******************************************************************
013100 PROCEDURE DIVISION USING LK-COM-REGLA.
013200
013300 MAIN-PROGRAM-I.
013400
013500     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
013600     PERFORM 2000-EVALUAR-I     THRU 2000-EVALUAR-F
013700     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
013800
013900 MAIN-PROGRAM-F. GOBACK.
014000
014100*-----------------------------------------------------------------
014200 1000-INICIO-I.
014300
014400     MOVE ZEROS           TO RETURN-CODE
014500     SET  LK-REGLA-PASA   TO TRUE
014600     MOVE SPACES          TO LK-MENSAJE
014700     MOVE LK-CAMPO-VALOR  TO WS-CAMPO-TRABAJO
014800     MOVE LK-CAMPO2-VALOR TO WS-CAMPO2-TRABAJO
014900     MOVE LK-REG-OPERANDO TO WS-OPERANDO-TRABAJO.
015000
015100 1000-INICIO-F. EXIT.
015200
015300*-----------------------------------------------------------------
015400*    DESPACHO POR CODIGO DE OPERADOR (EVALUATE)                  *
015500 2000-EVALUAR-I.
015600
015700     EVALUATE LK-REG-OPERADOR
015800        WHEN 'REQUIRED'
015900           PERFORM 3000-VAL-REQUIRED-I THRU 3000-VAL-REQUIRED-F
016000        WHEN 'IS NUMERIC'
016100           PERFORM 3100-VAL-NUMERIC-I  THRU 3100-VAL-NUMERIC-F
016200        WHEN 'IS STRING_TYPE'
016300           PERFORM 3200-VAL-STRING-I   THRU 3200-VAL-STRING-F
016400        WHEN 'IS ALPHANUM'
016500           PERFORM 3300-VAL-ALPHANUM-I THRU 3300-VAL-ALPHANUM-F
016600        WHEN 'STARTS_WITH'
016700           PERFORM 3400-VAL-STARTS-I   THRU 3400-VAL-STARTS-F
016800        WHEN 'MATCHES'
016900           PERFORM 3500-VAL-MATCHES-I  THRU 3500-VAL-MATCHES-F
017000        WHEN '='
017100           PERFORM 3600-VAL-COMPARA-I  THRU 3600-VAL-COMPARA-F
017200        WHEN '>'
017300           PERFORM 3600-VAL-COMPARA-I  THRU 3600-VAL-COMPARA-F
017400        WHEN '<'
017500           PERFORM 3600-VAL-COMPARA-I  THRU 3600-VAL-COMPARA-F
017600        WHEN '>='
017700           PERFORM 3600-VAL-COMPARA-I  THRU 3600-VAL-COMPARA-F
017800        WHEN '<='
017900           PERFORM 3600-VAL-COMPARA-I  THRU 3600-VAL-COMPARA-F
018000        WHEN OTHER
018100           SET  LK-REGLA-FALLA TO TRUE
018200           MOVE 'OPERADOR DE REGLA DESCONOCIDO' TO LK-MENSAJE
018300     END-EVALUATE.
018400
018500 2000-EVALUAR-F. EXIT.
018600
018700*-----------------------------------------------------------------
018800*    REQUIRED - EL CAMPO DEBE EXISTIR Y NO SER BLANCOS           *
018900 3000-VAL-REQUIRED-I.
019000
019100     IF NOT LK-CAMPO-SI-EXISTE OR WS-CAMPO-TRABAJO = SPACES THEN
019200        SET  LK-REGLA-FALLA TO TRUE
019300        MOVE 'CAMPO REQUERIDO AUSENTE O EN BLANCO' TO LK-MENSAJE
019400     END-IF.
019500
019600 3000-VAL-REQUIRED-F. EXIT.
019700
019800*-----------------------------------------------------------------
019900*    IS NUMERIC - EL CAMPO DEBE SER ENTERO O DECIMAL             *
020000 3100-VAL-NUMERIC-I.
020100
020200     PERFORM 5000-CLASIFICAR-CAMPO-I THRU 5000-CLASIFICAR-CAMPO-F
020300     IF NOT WS-CAMPO-ES-NUMERICO THEN
020400        SET  LK-REGLA-FALLA TO TRUE
020500        MOVE 'CAMPO NO ES NUMERICO' TO LK-MENSAJE
020600     END-IF.
020700
020800 3100-VAL-NUMERIC-F. EXIT.
020900
021000*-----------------------------------------------------------------
021100*    IS STRING_TYPE - EL CAMPO DEBE SER TEXTO NO NUMERICO        *
021200 3200-VAL-STRING-I.
021300
021400     PERFORM 5000-CLASIFICAR-CAMPO-I THRU 5000-CLASIFICAR-CAMPO-F
021500     IF WS-CAMPO-ES-NUMERICO OR WS-CAMPO-ESTA-VACIO THEN
021600        SET  LK-REGLA-FALLA TO TRUE
021700        MOVE 'CAMPO NO ES DE TIPO TEXTO' TO LK-MENSAJE
021800     END-IF.
021900
022000 3200-VAL-STRING-F. EXIT.
022100
022200*-----------------------------------------------------------------
022300*    IS ALPHANUM - SOLO LETRAS Y DIGITOS, NO VACIO               *
022400 3300-VAL-ALPHANUM-I.
022500
022600     MOVE 'S' TO WS-SW-ALFANUM
022700     IF WS-CAMPO-TRABAJO = SPACES THEN
022800        MOVE 'N' TO WS-SW-ALFANUM
022900     ELSE
023000        PERFORM 5300-VERIF-ALFANUM-I THRU 5300-VERIF-ALFANUM-F
023100           VARYING IDX-CAR1 FROM 1 BY 1
023200              UNTIL IDX-CAR1 > 20 OR WS-SW-ALFANUM = 'N'
023300     END-IF
023400     IF NOT WS-ES-ALFANUM THEN
023500        SET  LK-REGLA-FALLA TO TRUE
023600        MOVE 'CAMPO NO ES ALFANUMERICO PURO' TO LK-MENSAJE
023700     END-IF.
023800
023900 3300-VAL-ALPHANUM-F. EXIT.
024000
024100*-----------------------------------------------------------------
024200*    STARTS_WITH "s" - EL CAMPO DEBE EMPEZAR CON EL LITERAL      *
024300 3400-VAL-STARTS-I.
024400
024500     MOVE ZEROS TO WS-LON-CAMPO
024600     PERFORM 5400-LARGO-OPERANDO-I THRU 5400-LARGO-OPERANDO-F
024700        VARYING IDX-CAR3 FROM 1 BY 1 UNTIL IDX-CAR3 > 30
024800     IF WS-LON-CAMPO > 20 THEN
024900        MOVE 20 TO WS-LON-CAMPO
025000     END-IF
025100
025200     IF WS-LON-CAMPO = ZEROS OR
025300        WS-CAMPO-TRABAJO(1:WS-LON-CAMPO) NOT =
025400           WS-OPERANDO-TRABAJO(1:WS-LON-CAMPO) THEN
025500        SET  LK-REGLA-FALLA TO TRUE
025600        MOVE 'CAMPO NO EMPIEZA CON EL PREFIJO ESPERADO'
025700                                 TO LK-MENSAJE
025800     END-IF.
025900
026000 3400-VAL-STARTS-F. EXIT.
026100
026200*-----------------------------------------------------------------
026300*    MATCHES (a|b|c) - EL CAMPO DEBE IGUALAR UNA ALTERNATIVA     *
026400 3500-VAL-MATCHES-I.
026500
026600     MOVE 'N' TO WS-SW-COINCIDE
026700     MOVE 'N' TO WS-SW-FIN-LISTA
026800     MOVE 1   TO WS-POS-INICIO-ALT
026900     PERFORM 5500-RECORRER-ALTERNATIVAS-I
027000        THRU 5500-RECORRER-ALTERNATIVAS-F
027100        UNTIL WS-LLEGO-FIN-LISTA OR WS-HUBO-COINCIDENCIA
027200
027300     IF NOT WS-HUBO-COINCIDENCIA THEN
027400        SET  LK-REGLA-FALLA TO TRUE
027500        MOVE 'CAMPO NO COINCIDE CON LISTA PERMITIDA'
027600                                 TO LK-MENSAJE
027700     END-IF.
027800
027900 3500-VAL-MATCHES-F. EXIT.
028000
028100*-----------------------------------------------------------------
028200*    =, >, <, >=, <= CON LITERAL O CON OTRA COLUMNA              *
028300 3600-VAL-COMPARA-I.
028400
028500     IF LK-REG-TIPO-OPERANDO = 'S' AND LK-REG-OPERADOR = '=' THEN
028600        IF WS-CAMPO-TRABAJO NOT = WS-OPERANDO-TRABAJO(1:20) THEN
028700           SET  LK-REGLA-FALLA TO TRUE
028800           MOVE 'CAMPO NO IGUALA AL LITERAL DE TEXTO'
028900                                 TO LK-MENSAJE
029000        END-IF
029100     ELSE
029200        PERFORM 5000-CLASIFICAR-CAMPO-I
029300           THRU 5000-CLASIFICAR-CAMPO-F
029400        IF NOT WS-CAMPO-ES-NUMERICO THEN
029500           SET  LK-REGLA-FALLA TO TRUE
029600           MOVE 'CAMPO NO ES NUMERICO PARA COMPARAR'
029700                                 TO LK-MENSAJE
029800        ELSE
029900           PERFORM 6000-CONVERTIR-CAMPO-I
030000              THRU 6000-CONVERTIR-CAMPO-F
030100           MOVE WS-VALOR-NUM-1 TO WS-VALOR-CAMPO-ACTUAL
030200           IF LK-REG-TIPO-OPERANDO = 'C' THEN
030300              PERFORM 6100-CONVERTIR-CAMPO2-I
030400                 THRU 6100-CONVERTIR-CAMPO2-F
030500           ELSE
030600              PERFORM 6110-CONVERTIR-OPERANDO-I
030700                 THRU 6110-CONVERTIR-OPERANDO-F
030800           END-IF
030900           PERFORM 6200-COMPARAR-VALORES-I
031000              THRU 6200-COMPARAR-VALORES-F
031100        END-IF
031200     END-IF.
031300
031400 3600-VAL-COMPARA-F. EXIT.
031500
031600*-----------------------------------------------------------------
031700*    CLASIFICACION DE CAMPO: VACIO, LARGO Y SI ES NUMERICO       *
031800 5000-CLASIFICAR-CAMPO-I.
031900
032000     MOVE ZEROS TO WS-LON-CAMPO
032100     MOVE 'S'   TO WS-SW-VACIO
032200     PERFORM 5010-BUSCAR-LARGO-I THRU 5010-BUSCAR-LARGO-F
032300        VARYING IDX-CAR1 FROM 1 BY 1 UNTIL IDX-CAR1 > 20
032400
032500     MOVE 'N' TO WS-SW-CAR-INVALIDO
032600     MOVE 'N' TO WS-SW-DIGITO-VISTO
032700     MOVE ZEROS TO WS-POS-PUNTO
032800
032900     IF WS-LON-CAMPO = ZEROS THEN
033000        MOVE 'N' TO WS-SW-NUMERICO
033100     ELSE
033200        PERFORM 5020-VERIF-NUMERICO-I THRU 5020-VERIF-NUMERICO-F
033300           VARYING IDX-CAR1 FROM 1 BY 1
033400              UNTIL IDX-CAR1 > WS-LON-CAMPO
033500        IF WS-SW-CAR-INVALIDO = 'S' OR WS-SW-DIGITO-VISTO = 'N'
033600           THEN
033700           MOVE 'N' TO WS-SW-NUMERICO
033800        ELSE
033900           MOVE 'S' TO WS-SW-NUMERICO
034000        END-IF
034100     END-IF.
034200
034300 5000-CLASIFICAR-CAMPO-F. EXIT.
034400
034500*-----------------------------------------------------------------
034600 5010-BUSCAR-LARGO-I.
034700
034800     IF WS-CAMPO-CAR(IDX-CAR1) NOT = SPACE THEN
034900        SET  WS-LON-CAMPO TO IDX-CAR1
035000        MOVE 'N' TO WS-SW-VACIO
035100     END-IF.
035200
035300 5010-BUSCAR-LARGO-F. EXIT.
035400
035500*-----------------------------------------------------------------
035600*    UN CARACTER ES VALIDO SI ES DIGITO, O SI ES '+'/'-' EN LA   *
035700*    PRIMERA POSICION, O SI ES '.' Y AUN NO HABIA PUNTO          *
035800 5020-VERIF-NUMERICO-I.
035900
036000     EVALUATE TRUE
036100        WHEN WS-CAMPO-CAR(IDX-CAR1) IS WS-CLASE-DIGITO
036300           MOVE 'S' TO WS-SW-DIGITO-VISTO
036400        WHEN (WS-CAMPO-CAR(IDX-CAR1) = '+' OR
036500              WS-CAMPO-CAR(IDX-CAR1) = '-') AND IDX-CAR1 = 1
036600           CONTINUE
036700        WHEN WS-CAMPO-CAR(IDX-CAR1) = '.' AND WS-POS-PUNTO = 0
036800           SET  WS-POS-PUNTO TO IDX-CAR1
036900        WHEN OTHER
037000           MOVE 'S' TO WS-SW-CAR-INVALIDO
037100     END-EVALUATE.
037200
037300 5020-VERIF-NUMERICO-F. EXIT.
037400
037500*-----------------------------------------------------------------
037600 5300-VERIF-ALFANUM-I.
037700
037800     IF NOT ((WS-CAMPO-CAR(IDX-CAR1) >= 'A' AND
037900              WS-CAMPO-CAR(IDX-CAR1) <= 'Z') OR
038000             (WS-CAMPO-CAR(IDX-CAR1) >= 'a' AND
038100              WS-CAMPO-CAR(IDX-CAR1) <= 'z') OR
038200             (WS-CAMPO-CAR(IDX-CAR1) >= '0' AND
038300              WS-CAMPO-CAR(IDX-CAR1) <= '9')) THEN
038400        IF WS-CAMPO-CAR(IDX-CAR1) NOT = SPACE THEN
038500           MOVE 'N' TO WS-SW-ALFANUM
038600        END-IF
038700     END-IF.
038800
038900 5300-VERIF-ALFANUM-F. EXIT.
039000
039100*-----------------------------------------------------------------
039200 5400-LARGO-OPERANDO-I.
039300
039400     IF WS-OPERANDO-CAR(IDX-CAR3) NOT = SPACE THEN
039500        SET  WS-LON-CAMPO TO IDX-CAR3
039600     END-IF.
039700
039800 5400-LARGO-OPERANDO-F. EXIT.
039900
040000*-----------------------------------------------------------------
040100*    RECORRE LA LISTA DE ALTERNATIVAS SEPARADAS POR '|' BUSCANDO *
040200*    UNA COINCIDENCIA EXACTA (CASE-SENSITIVE) CON EL CAMPO       *
040300 5500-RECORRER-ALTERNATIVAS-I.
040400
040500     MOVE SPACES TO WS-ALTERNATIVA
040600     MOVE ZEROS  TO WS-POS-BARRA
040700     PERFORM 5510-BUSCAR-BARRA-I THRU 5510-BUSCAR-BARRA-F
040800        VARYING IDX-CAR3 FROM WS-POS-INICIO-ALT BY 1
040900           UNTIL IDX-CAR3 > 30 OR WS-POS-BARRA NOT = ZEROS
041000
041100     IF WS-POS-BARRA = ZEROS
041200        MOVE WS-OPERANDO-TRABAJO(WS-POS-INICIO-ALT:)
041300                                  TO WS-ALTERNATIVA
041400        SET  WS-LLEGO-FIN-LISTA  TO TRUE
041500     ELSE
041600        MOVE WS-OPERANDO-TRABAJO(WS-POS-INICIO-ALT:
041700             WS-POS-BARRA - WS-POS-INICIO-ALT) TO WS-ALTERNATIVA
041800        COMPUTE WS-POS-INICIO-ALT = WS-POS-BARRA + 1
041900     END-IF
042000
042100     IF WS-CAMPO-TRABAJO = WS-ALTERNATIVA THEN
042200        SET  WS-HUBO-COINCIDENCIA TO TRUE
042300     END-IF.
042400
042500 5500-RECORRER-ALTERNATIVAS-F. EXIT.
042600
042700*-----------------------------------------------------------------
042800 5510-BUSCAR-BARRA-I.
042900
043000     IF WS-OPERANDO-CAR(IDX-CAR3) = '|' THEN
043100        SET  WS-POS-BARRA TO IDX-CAR3
043200     END-IF.
043300
043400 5510-BUSCAR-BARRA-F. EXIT.
043500
043600*-----------------------------------------------------------------
043700*    CONVIERTE WS-CAMPO-TRABAJO (YA CLASIFICADO NUMERICO) A      *
043800*    WS-VALOR-NUM-1, DIGITO A DIGITO, SIN FUNCIONES INTRINSECAS  *
043900 6000-CONVERTIR-CAMPO-I.
044000
044100     MOVE ZEROS TO WS-ACUM-ENTERO WS-ACUM-DECIMAL
044200     MOVE ZEROS TO WS-CONT-DECIMALES
044300     MOVE 'N'   TO WS-SW-NEGATIVO
044400     IF WS-CAMPO-CAR(1) = '-' THEN
044500        MOVE 'S' TO WS-SW-NEGATIVO
044600     END-IF
044700
044800     PERFORM 6010-ACUMULAR-DIGITO-I THRU 6010-ACUMULAR-DIGITO-F
044900        VARYING IDX-CAR1 FROM 1 BY 1 UNTIL IDX-CAR1 > WS-LON-CAMPO
045000
045100     IF WS-CONT-DECIMALES = 1 THEN
045200        MULTIPLY 10 BY WS-ACUM-DECIMAL
045300     END-IF
045400
045500     COMPUTE WS-VALOR-NUM-1 =
045600             WS-ACUM-ENTERO + (WS-ACUM-DECIMAL / 100)
045700     IF WS-ES-NEGATIVO THEN
045800        MULTIPLY -1 BY WS-VALOR-NUM-1
045900     END-IF.
046000
046100 6000-CONVERTIR-CAMPO-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400 6010-ACUMULAR-DIGITO-I.
046500
046600     IF WS-CAMPO-CAR(IDX-CAR1) = '.' THEN
046700        SET  WS-POS-PUNTO TO IDX-CAR1
046800     ELSE
046900        IF WS-CAMPO-CAR(IDX-CAR1) NOT = '+' AND
047000           WS-CAMPO-CAR(IDX-CAR1) NOT = '-' THEN
047100           PERFORM 6020-HALLAR-DIGITO-I THRU 6020-HALLAR-DIGITO-F
047200           IF WS-POS-PUNTO = ZEROS THEN
047300              COMPUTE WS-ACUM-ENTERO =
047400                      (WS-ACUM-ENTERO * 10) + WS-D
047500           ELSE
047600              IF WS-CONT-DECIMALES < 2 THEN
047700                 COMPUTE WS-ACUM-DECIMAL =
047800                         (WS-ACUM-DECIMAL * 10) + WS-D
047900                 ADD 1 TO WS-CONT-DECIMALES
048000              END-IF
048100           END-IF
048200        END-IF
048300     END-IF.
048400
048500 6010-ACUMULAR-DIGITO-F. EXIT.
048600
048700*-----------------------------------------------------------------
048800*    BUSCA EL VALOR NUMERICO (0-9) DEL CARACTER ACTUAL EN LA     *
048900*    TABLA DE DIGITOS                                            *
049000 6020-HALLAR-DIGITO-I.
049100
049200     MOVE ZEROS TO WS-D
049300     PERFORM 6030-COMPARAR-DIGITO-I THRU 6030-COMPARAR-DIGITO-F
049400        VARYING IDX-DIG FROM 1 BY 1 UNTIL IDX-DIG > 10.
049500
049600 6020-HALLAR-DIGITO-F. EXIT.
049700
049800*-----------------------------------------------------------------
049900 6030-COMPARAR-DIGITO-I.
050000
050100     IF WS-CAMPO-CAR(IDX-CAR1) = WS-DIGITO-C(IDX-DIG) THEN
050200        COMPUTE WS-D = IDX-DIG - 1
050300     END-IF.
050400
050500 6030-COMPARAR-DIGITO-F. EXIT.
050600
050700*-----------------------------------------------------------------
050800*    CONVIERTE EL VALOR DE LA SEGUNDA COLUMNA (COMPARACION       *
050900*    CRUZADA) USANDO LA MISMA LOGICA DIGITO A DIGITO             *
051000 6100-CONVERTIR-CAMPO2-I.
051100
051200     MOVE WS-CAMPO2-TRABAJO TO WS-CAMPO-TRABAJO
051300     PERFORM 5000-CLASIFICAR-CAMPO-I THRU 5000-CLASIFICAR-CAMPO-F
051400     IF NOT WS-CAMPO-ES-NUMERICO THEN
051500        SET  LK-REGLA-FALLA TO TRUE
051600        MOVE 'COLUMNA CRUZADA NO ES NUMERICA' TO LK-MENSAJE
051700     ELSE
051800        PERFORM 6000-CONVERTIR-CAMPO-I
051900           THRU 6000-CONVERTIR-CAMPO-F
052000        MOVE WS-VALOR-NUM-1 TO WS-VALOR-NUM-2
052100     END-IF
052200     MOVE LK-CAMPO-VALOR TO WS-CAMPO-TRABAJO.
052300
052400 6100-CONVERTIR-CAMPO2-F. EXIT.
052500
052600*-----------------------------------------------------------------
052700*    CONVIERTE EL OPERANDO NUMERICO LITERAL DE LA REGLA (TEXTO,  *
052800*    P.EJ. '0.00' O '100') USANDO LA MISMA LOGICA DIGITO A DIGITO*
052900 6110-CONVERTIR-OPERANDO-I.
053000
053100     MOVE WS-OPERANDO-TRABAJO(1:20) TO WS-CAMPO-TRABAJO
053200     PERFORM 5000-CLASIFICAR-CAMPO-I THRU 5000-CLASIFICAR-CAMPO-F
053300     IF NOT WS-CAMPO-ES-NUMERICO THEN
053400        SET  LK-REGLA-FALLA TO TRUE
053500        MOVE 'OPERANDO DE REGLA NO ES NUMERICO' TO LK-MENSAJE
053600     ELSE
053700        PERFORM 6000-CONVERTIR-CAMPO-I
053800           THRU 6000-CONVERTIR-CAMPO-F
053900        MOVE WS-VALOR-NUM-1 TO WS-VALOR-NUM-2
054000     END-IF
054100     MOVE LK-CAMPO-VALOR TO WS-CAMPO-TRABAJO.
054200
054300 6110-CONVERTIR-OPERANDO-F. EXIT.
054400
054500*-----------------------------------------------------------------
054600*    COMPARA WS-VALOR-NUM-1 (CAMPO) CONTRA WS-VALOR-NUM-2        *
054700*    (LITERAL U OTRA COLUMNA) SEGUN EL OPERADOR RECIBIDO         *
054800 6200-COMPARAR-VALORES-I.
054900
055000     EVALUATE LK-REG-OPERADOR
055100        WHEN '='
055200           IF WS-VALOR-CAMPO-ACTUAL NOT = WS-VALOR-NUM-2 THEN
055300              SET  LK-REGLA-FALLA TO TRUE
055400              MOVE 'CAMPO NO IGUALA AL VALOR ESPERADO'
055500                                    TO LK-MENSAJE
055600           END-IF
055700        WHEN '>'
055800           IF WS-VALOR-CAMPO-ACTUAL NOT > WS-VALOR-NUM-2 THEN
055900              SET  LK-REGLA-FALLA TO TRUE
056000              MOVE 'CAMPO NO ES MAYOR AL VALOR ESPERADO'
056100                                    TO LK-MENSAJE
056200           END-IF
056300        WHEN '<'
056400           IF WS-VALOR-CAMPO-ACTUAL NOT < WS-VALOR-NUM-2 THEN
056500              SET  LK-REGLA-FALLA TO TRUE
056600              MOVE 'CAMPO NO ES MENOR AL VALOR ESPERADO'
056700                                    TO LK-MENSAJE
056800           END-IF
056900        WHEN '>='
057000           IF WS-VALOR-CAMPO-ACTUAL < WS-VALOR-NUM-2 THEN
057100              SET  LK-REGLA-FALLA TO TRUE
057200              MOVE 'CAMPO MENOR AL MINIMO PERMITIDO'
057300                                    TO LK-MENSAJE
057400           END-IF
057500        WHEN '<='
057600           IF WS-VALOR-CAMPO-ACTUAL > WS-VALOR-NUM-2 THEN
057700              SET  LK-REGLA-FALLA TO TRUE
057800              MOVE 'CAMPO MAYOR AL MAXIMO PERMITIDO'
057900                                    TO LK-MENSAJE
058000           END-IF
058100     END-EVALUATE.
058200
058300 6200-COMPARAR-VALORES-F. EXIT.
058400
058500*-----------------------------------------------------------------
058600 9999-FINAL-I.
058650
058660     IF WS-SW-TRAZA THEN
058670        DISPLAY 'PGMREGLA - OPERADOR=' LK-REG-OPERADOR
058680                ' RESULTADO=' LK-RESULTADO
058690     END-IF
058700
058800     IF LK-REGLA-FALLA THEN
058900        MOVE ZEROS TO RETURN-CODE
059000     END-IF.
059100
059200 9999-FINAL-F. EXIT.
059300
