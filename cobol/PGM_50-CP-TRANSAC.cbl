000100****************************************************************
000200*    CP-TRANSAC                                                *
000300*    LAYOUT GENERICO DE REGISTRO DE ARCHIVO DE DATOS           *
000400*    Y VISTA NOMBRADA DEL REGISTRO FINANCIAL-TRANSACTION        *
000500*    LARGO 4000 BYTES (200 COLUMNAS DE 20 BYTES)                *
000600****************************************************************
000700*    HISTORIAL DE CAMBIOS                                      *
000800*    --------------------------------------------------------- *
000900*    FECHA       PROGR.  TICKET   DESCRIPCION                  *
001000*    08-04-1988  RHG     N/A      VERSION ORIGINAL. REGISTRO   *
001100*                                 DE CLIENTE UNICO (50 BYTES). *
001200*    22-11-1991  RHG     SOL-114  SE AMPLIA A TABLA GENERICA   *
001300*                                 DE 200 COLUMNAS POSICIONALES *
001400*                                 PARA SOPORTAR EL MOTOR DE    *
001500*                                 VALIDACION DE LOTES DE       *
001600*                                 ARCHIVOS (VER PGM_56S).      *
001700*    14-06-1996  JLQ     SOL-202  SE AGREGA VISTA NOMBRADA     *
001800*                                 TRANSAC PARA EL LOTE         *
001900*                                 FINANCIERO (FINANCIAL-*).    *
002000*    03-02-1999  JLQ     Y2K-07   REVISION GENERAL DE FECHAS   *
002100*                                 Y CAMPOS NUMERICOS - NO SE   *
002200*                                 ENCONTRARON FECHAS AAMMDD.   *
002300*    19-09-2003  MCA     SOL-318  DOCUMENTACION DE ANCHO DE    *
002400*                                 COLUMNA PARA ARCHIVOS        *
002500*                                 "WIDEDATA" (DEEP-COL-RULES). *
002600****************************************************************
002700*
002800*    EL ARCHIVO DE DATOS LLEGA COMO REGISTRO POSICIONAL DE      *
002900*    ANCHO FIJO: CADA COLUMNA (CAMPO) OCUPA 20 BYTES, HASTA     *
003000*    200 COLUMNAS POR FILA. EL MOTOR DE VALIDACION (PGM_56S)    *
003100*    Y EL INTERPRETE DE REGLAS (PGM_54S) DIRECCIONAN CUALQUIER  *
003200*    COLUMNA POR SUBINDICE, SIN IMPORTAR EL CONJUNTO DE REGLAS. *
003300*
003400       01  WS-REG-ENTRADA-CRUDO         PIC X(4000).
003500*
003600       01  WS-TABLA-CAMPOS REDEFINES WS-REG-ENTRADA-CRUDO.
003700           03  TC-CAMPO OCCURS 200 TIMES
003800                        INDEXED BY IDX-COL
003900                        PIC X(20).
004000*
004100*    VISTA NOMBRADA DEL LOTE FINANCIERO (CAMPOS CON              *
004150*    PREFIJO FINANCIAL- Y ACCOUNTING-)                           *
004200*    SOLO SE USA PARA LOS PRIMEROS 6 CAMPOS; EL RESTO DEL        *
004300*    REGISTRO QUEDA EN FILLER PORQUE EL LOTE FINANCIERO NO LO    *
004400*    UTILIZA.                                                   *
004500       01  WS-REG-TRANSAC REDEFINES WS-REG-ENTRADA-CRUDO.
004600*         COLUMNA 1 - ID DE TRANSACCION, DEBE EMPEZAR CON TXN
004700           03  TRN-ID                    PIC X(20).
004800*         COLUMNA 2 - NOMBRE DEL CLIENTE O PROVEEDOR
004900           03  TRN-NOM-CLIE              PIC X(20).
005000*         COLUMNA 3 - MONEDA (USD EUR GBP INR JPY)
005100           03  TRN-MONEDA                PIC X(20).
005200*         COLUMNA 4 - IMPORTE, S9(7)V99, DEBE SER > 0
005300           03  TRN-IMPORTE               PIC X(20).
005400*         COLUMNA 5 - TIPO DE CUENTA (SAVINGS/CURRENT/CORPORATE)
005500           03  TRN-TIPO-CTA              PIC X(20).
005600*         COLUMNA 6 - PUNTAJE DE RIESGO, 0 A 100
005700           03  TRN-PUNT-RIESGO           PIC X(20).
005800           03  FILLER                    PIC X(3880).
