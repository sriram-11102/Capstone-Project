000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRUTEO.
000300 AUTHOR. R. HUAMAN G.
000400 INSTALLATION. SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN. 22-11-1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMRUTEO - RUTEADOR DE ARCHIVOS A CONJUNTO DE REGLAS        *
001000*    ====================================================        *
001100*    SUBPROGRAMA CALLADO POR PGM_56S (PGMVALID) UNA VEZ POR      *
001200*    ARCHIVO DE ENTRADA. RECIBE EL NOMBRE BASE DEL ARCHIVO Y LA  *
001300*    TABLA DE RUTAS (YA ORDENADA POR PRIORIDAD DESCENDENTE POR   *
001400*    EL LLAMADOR) Y DEVUELVE EL PRIMER CONJUNTO DE REGLAS CUYO   *
001500*    PATRON COINCIDE CON EL INICIO DEL NOMBRE DEL ARCHIVO.       *
001600*    SOLO SE COMPARA EL NOMBRE BASE, SIN RUTA DE DIRECTORIO.     *
001700*    EL EMPAREJAMIENTO ES POR PREFIJO (NO POR EXPRESION          *
001800*    REGULAR).                                                   *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    ------------------------------------------------------------*
002200*    FECHA       PROGR.  TICKET   DESCRIPCION                    *
002300*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL.              *
002400*    14-06-1996  JLQ     SOL-202  SE ACLARA QUE EL PRIMER        *
002500*                                 PATRON QUE COINCIDE GANA,      *
002600*                                 PUES LA TABLA YA LLEGA         *
002700*                                 ORDENADA POR PRIORIDAD.        *
002800*    03-02-1999  JLQ     Y2K-07   REVISION GENERAL - NO APLICA,  *
002900*                                 PROGRAMA NO MANEJA FECHAS.     *
003000*    12-05-2001  MCA     SOL-250  TOPE DE TABLA AMPLIADO A 100   *
003100*                                 RUTAS (VER CP-RUTA).           *
003110*    19-05-2001  MCA     SOL-251  LK-RUTAS-CANT PASA DE USAGE    *
003120*                                 COMP-3 A COMP (NORMA DEL AREA  *
003130*                                 PARA CONTADORES Y SUBINDICES   *
003140*                                 DE TABLAS).                    *
003150*    14-03-2006  MCA     SOL-365  SE AGREGA VALIDACION DE LARGO  *
003160*                                 DEL NOMBRE RECIBIDO ANTES DE   *
003170*                                 COMPARAR CONTRA EL PATRON      *
003180*                                 (EVITA COMPARAR CONTRA ESPACIOS*
003190*                                 DE RELLENO CUANDO EL PATRON ES *
003195*                                 MAS LARGO QUE EL NOMBRE REAL). *
003200*    02-08-2006  MCA     SOL-372  SE QUITA SPECIAL-NAMES SIN USO *
003201*                                 (C01 IS TOP-OF-FORM, NUNCA     *
003202*                                 REFERENCIADO - SUBPROGRAMA NO  *
003203*                                 TIENE ARCHIVOS PROPIOS).       *
003204*    09-08-2006  MCA     SOL-373  SPECIAL-NAMES VUELVE (NORMA DEL*
003205*                                 AREA); SE AGREGA UPSI-0 (TRAZA,*
003206*                                 VER 9999-FINAL).               *
003210******************************************************************
003220 ENVIRONMENT DIVISION.
003230 CONFIGURATION SECTION.
003240 SPECIAL-NAMES.
003250*    UPSI-0 (PARM DEL JCL) ACTIVA LA TRAZA DE RUTEO POR ARCHIVO  *
003260*    PARA DIAGNOSTICO EN PRODUCCION (VER 9999-FINAL).            *
003270     UPSI-0 IS WS-SW-TRAZA.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*    SUBPROGRAMA SIN ARCHIVOS PROPIOS.
003700******************************************************************
003800 DATA DIVISION.
003900 FILE SECTION.
004300 WORKING-STORAGE SECTION.
004400*========================*
004500 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004600 77  WS-IDX-CAR              PIC S9(04) COMP VALUE ZEROS.
004700 77  WS-LON-PATRON           PIC S9(04) COMP VALUE ZEROS.
004750 77  WS-LON-ARCHIVO          PIC S9(04) COMP VALUE ZEROS.
004800 01  WS-PATRON-TRABAJO            PIC X(30) VALUE SPACES.
004900 01  WS-PATRON-TRABAJO-CAR REDEFINES WS-PATRON-TRABAJO.
005000     03  WS-PATRON-CAR OCCURS 30 TIMES
005100                       INDEXED BY IDX-PC
005200                       PIC X.
005210 01  WS-PATRON-TRABAJO-GRP REDEFINES WS-PATRON-TRABAJO.
005220     03  WS-PATRON-PREFIJO       PIC X(10).
005230     03  FILLER                  PIC X(20).
005300 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
005400*-----------------------------------------------------------------
005500 LINKAGE SECTION.
005600*================*
005700 01  LK-COM-RUTEO.
005800     03  LK-NOMBRE-ARCHIVO        PIC X(30).
005810     03  LK-NOMBRE-ARCHIVO-CAR REDEFINES LK-NOMBRE-ARCHIVO
005820                              OCCURS 30 TIMES
005830                              INDEXED BY IDX-NOM-LK
005840                              PIC X.
005900     03  LK-RUTAS-CANT            PIC 9(03) COMP.
006000     03  LK-TABLA-RUTAS OCCURS 100 TIMES
006100                        INDEXED BY IDX-RUTA-LK.
006200         05  LK-RUT-PATRON        PIC X(30).
006300         05  LK-RUT-CONJUNTO      PIC X(20).
006400         05  LK-RUT-PRIORIDAD     PIC 9(03).
006500     03  LK-CONJUNTO-ENCONTRADO   PIC X(20).
006600     03  LK-RUTA-HALLADA          PIC X(01).
006700         88  LK-SI-HUBO-RUTA            VALUE 'S'.
006800         88  LK-NO-HUBO-RUTA            VALUE 'N'.
006900******************************************************************
007000 PROCEDURE DIVISION USING LK-COM-RUTEO.
007100
007200 MAIN-PROGRAM-I.
007300
007400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
007500     PERFORM 2000-BUSCAR-RUTA-I THRU 2000-BUSCAR-RUTA-F
007600     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
007700
007800 MAIN-PROGRAM-F. GOBACK.
007900
008000*-----------------------------------------------------------------
008100 1000-INICIO-I.
008200
008300     MOVE ZEROS  TO RETURN-CODE
008400     SET  LK-NO-HUBO-RUTA      TO TRUE
008450     MOVE SPACES TO LK-CONJUNTO-ENCONTRADO
008460     MOVE ZEROS  TO WS-LON-ARCHIVO
008470     PERFORM 1010-LARGO-ARCHIVO-I THRU 1010-LARGO-ARCHIVO-F
008480        VARYING IDX-NOM-LK FROM 1 BY 1 UNTIL IDX-NOM-LK > 30.
008500
008700 1000-INICIO-F. EXIT.
008710
008720*-----------------------------------------------------------------
008730*    CALCULA EL LARGO REAL DEL NOMBRE RECIBIDO (SIN RELLENO DE   *
008740*    ESPACIOS) PARA NO COMPARAR UN PATRON MAS LARGO QUE          *
008745*    EL NOMBRE.                                                  *
008750 1010-LARGO-ARCHIVO-I.
008760
008770     IF LK-NOMBRE-ARCHIVO-CAR(IDX-NOM-LK) NOT = SPACE THEN
008780        SET  WS-LON-ARCHIVO TO IDX-NOM-LK
008790     END-IF.
008800
008810 1010-LARGO-ARCHIVO-F. EXIT.
008820
008900*-----------------------------------------------------------------
009000*    RECORRE LA TABLA DE RUTAS (YA ORDENADA POR PRIORIDAD        *
009100*    DESCENDENTE) Y SE DETIENE EN LA PRIMERA QUE COINCIDA        *
009200 2000-BUSCAR-RUTA-I.
009300
009400     PERFORM 2100-COMPARAR-PATRON-I THRU 2100-COMPARAR-PATRON-F
009500        VARYING IDX-RUTA-LK FROM 1 BY 1
009600           UNTIL IDX-RUTA-LK > LK-RUTAS-CANT OR LK-SI-HUBO-RUTA.
009700
009800 2000-BUSCAR-RUTA-F. EXIT.
009900
010000*-----------------------------------------------------------------
010100 2100-COMPARAR-PATRON-I.
010200
010300     MOVE LK-RUT-PATRON(IDX-RUTA-LK) TO WS-PATRON-TRABAJO
010400     MOVE ZEROS TO WS-LON-PATRON
010500     PERFORM 2110-LARGO-PATRON-I THRU 2110-LARGO-PATRON-F
010600        VARYING IDX-PC FROM 1 BY 1 UNTIL IDX-PC > 30
010700
010800     IF WS-LON-PATRON > 0 AND WS-LON-PATRON <= WS-LON-ARCHIVO THEN
010820*       LA MAYORIA DE LOS PATRONES DE RUTCFG SON PREFIJOS CORTOS
010840*       (10 CARACTERES O MENOS); PARA ESOS SE COMPARA CONTRA EL
010860*       GRUPO WS-PATRON-PREFIJO EN VEZ DE REF-MOD SOBRE TODO EL
010880*       CAMPO DE TRABAJO.
010900        IF WS-LON-PATRON <= 10 THEN
010910           IF LK-NOMBRE-ARCHIVO(1:WS-LON-PATRON) =
010920              WS-PATRON-PREFIJO(1:WS-LON-PATRON) THEN
010930              SET  LK-SI-HUBO-RUTA TO TRUE
010940              MOVE LK-RUT-CONJUNTO(IDX-RUTA-LK)
010950                                  TO LK-CONJUNTO-ENCONTRADO
010960           END-IF
010970        ELSE
010980           IF LK-NOMBRE-ARCHIVO(1:WS-LON-PATRON) =
010990              WS-PATRON-TRABAJO(1:WS-LON-PATRON) THEN
011000              SET  LK-SI-HUBO-RUTA TO TRUE
011100              MOVE LK-RUT-CONJUNTO(IDX-RUTA-LK)
011200                                  TO LK-CONJUNTO-ENCONTRADO
011300           END-IF
011400        END-IF
011500     END-IF.
011600
011700 2100-COMPARAR-PATRON-F. EXIT.
011800
011900*-----------------------------------------------------------------
012000 2110-LARGO-PATRON-I.
012100
012200     IF WS-PATRON-CAR(IDX-PC) NOT = SPACE THEN
012300        SET  WS-LON-PATRON TO IDX-PC
012400     END-IF.
012500
012600 2110-LARGO-PATRON-F. EXIT.
012700
012800*-----------------------------------------------------------------
012900 9999-FINAL-I.
013000
013050     IF WS-SW-TRAZA THEN
013060        DISPLAY 'PGMRUTEO - ARCHIVO=' LK-NOMBRE-ARCHIVO
013070                ' CONJUNTO=' LK-CONJUNTO-ENCONTRADO
013080                ' HALLADA=' LK-RUTA-HALLADA
013090     END-IF.
013200
013300 9999-FINAL-F. EXIT.
013400
