000100****************************************************************
000200*    CP-REGLA                                                  *
000300*    LAYOUT DEL REGISTRO DE CONFIGURACION DE REGLAS Y TABLA     *
000400*    DE REGLAS EN MEMORIA POR CONJUNTO (RULESET)                *
000500*    LARGO REGISTRO = 70 BYTES                                  *
000600****************************************************************
000700*    HISTORIAL DE CAMBIOS                                      *
000800*    --------------------------------------------------------- *
000900*    FECHA       PROGR.  TICKET   DESCRIPCION                  *
001000*    22-11-1991  RHG     SOL-114  VERSION ORIGINAL.            *
001100*    09-07-1994  RHG     SOL-160  SE AGREGA REG-TIPO-OPERANDO  *
001200*                                 (N/S/C) PARA DISTINGUIR      *
001300*                                 LITERAL NUMERICO, LITERAL    *
001400*                                 DE TEXTO Y REFERENCIA A OTRA  *
001500*                                 COLUMNA.                      *
001600*    03-02-1999  JLQ     Y2K-07   REVISION GENERAL - SIN FECHAS.*
001700*    12-05-2001  MCA     SOL-250  TOPE DE TABLA AMPLIADO A 500  *
001800*                                 REGLAS POR CORRIDA.           *
001810*    19-05-2001  MCA     SOL-251  WS-REGLAS-CANT PASA DE        *
001820*                                 USAGE COMP-3 A COMP (NORMA    *
001830*                                 DEL AREA PARA CONTADORES Y    *
001840*                                 SUBINDICES DE TABLAS).        *
001900*    27-08-2004  MCA     SOL-340  SE AMPLIA REG-OPERANDO DE 20  *
002000*                                 A 30 BYTES: LA LISTA DE TIPOS *
002100*                                 DE CUENTA DEL MATCHES NO      *
002200*                                 ENTRABA EN 20 (SAVINGS|       *
002300*                                 CURRENT|CORPORATE = 25).      *
002350*    14-03-2006  MCA     SOL-365  SE AGREGA TR-OPERANDO-COL     *
002360*                                 (REDEFINES) EN EL BLOQUE DE   *
002370*                                 TABLA PARA LA COMPARACION     *
002380*                                 CRUZADA DE COLUMNAS DESDE EL   *
002390*                                 MOTOR DE VALIDACION (PGM_56S).*
002400****************************************************************
002500*
002600       01  WS-REG-REGLA-CFG.
002700           03  REG-CONJUNTO              PIC X(20).
002800           03  REG-COLUMNA               PIC 9(03).
002900           03  REG-OPERADOR              PIC X(12).
003000           03  REG-TIPO-OPERANDO         PIC X(01).
003100               88  REG-OPERANDO-NUMERICO      VALUE 'N'.
003200               88  REG-OPERANDO-TEXTO         VALUE 'S'.
003300               88  REG-OPERANDO-COLUMNA       VALUE 'C'.
003400           03  REG-OPERANDO              PIC X(30).
003500           03  REG-OPERANDO-NUM REDEFINES REG-OPERANDO
003600                                         PIC S9(9)V99.
003700           03  REG-OPERANDO-COL REDEFINES REG-OPERANDO
003800                                         PIC 9(03).
003900           03  FILLER                    PIC X(04).
004000*
004100*    TABLA DE REGLAS CARGADA EN MEMORIA AL INICIO DE LA CORRIDA *
004200*    (CARGA ESTATICA, NO HAY MANTENIMIENTO EN LINEA).           *
004300       01  WS-TABLA-REGLAS.
004400           03  WS-REGLAS-CANT            PIC 9(03) COMP   
004500                                         VALUE ZEROS.
004600           03  WS-REGLAS-BLOQUE OCCURS 500 TIMES
004700                        INDEXED BY IDX-REGLA.
004800               05  TR-CONJUNTO           PIC X(20).
004900               05  TR-COLUMNA            PIC 9(03).
005000               05  TR-OPERADOR           PIC X(12).
005100               05  TR-TIPO-OPERANDO      PIC X(01).
005200               05  TR-OPERANDO           PIC X(30).
005210               05  TR-OPERANDO-COL REDEFINES TR-OPERANDO
005220                                         PIC 9(03).
